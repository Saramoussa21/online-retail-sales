000100*    CALIDAD
000200******************************************************************
000300*    LAYOUT METRICAS DE CALIDAD DE DATOS                        *
000400*    ARCHIVO QSAM SECUENCIAL - LARGO 100 BYTES                   *
000500*    UN RENGLON POR METRICA EVALUADA EN CADA CORRIDA              *
000600******************************************************************
000700*    MANTENIMIENTO                                               *
000800*    1997-06-20  RAH  ALTA INICIAL DEL LAYOUT                    *
000900******************************************************************
001000 01  WS-REG-CALIDAD.
001100*    TABLA DEL DATAWAREHOUSE A LA QUE APLICA LA METRICA
001200     03  CAL-TABLA           PIC X(20)   VALUE SPACES.
001300*    NOMBRE DE LA METRICA EVALUADA
001400     03  CAL-METRICA         PIC X(30)   VALUE SPACES.
001500*    VALOR OBTENIDO DE LA METRICA (PORCENTAJE)
001600     03  CAL-VALOR           PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
001700*    VALOR UMBRAL EXIGIDO PARA LA METRICA
001800     03  CAL-UMBRAL          PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
001900*    INDICADOR SI SE CUMPLIO EL UMBRAL (Y/N)
002000     03  CAL-CUMPLE          PIC X(01)   VALUE 'N'.
002100*    IDENTIFICADOR DEL LOTE DE CORRIDA
002200     03  CAL-LOTE-ID         PIC X(20)   VALUE SPACES.
002300*    HOLGURA PARA FUTURAS AMPLIACIONES DEL LAYOUT
002400     03  FILLER              PIC X(21)   VALUE SPACES.
