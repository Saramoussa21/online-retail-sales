000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMVTAET.
000300 AUTHOR.        R. A. HIDALGO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AREA DATAWAREHOUSE.
000500 DATE-WRITTEN.  02/04/1997.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    PGMVTAET                                                    *
001000*    PROCESO BATCH NOCTURNO DE EXTRACCION, LIMPIEZA Y CARGA      *
001100*    DE VENTAS ONLINE AL DATAWAREHOUSE (ETL VENTAS)              *
001200*                                                                *
001300*    - LEE EL ARCHIVO DE VENTAS CRUDO (UN RENGLON POR LINEA DE   *
001400*      FACTURA).                                                 *
001500*    - VALIDA CAMPOS OBLIGATORIOS Y TRATA VALORES FALTANTES.     *
001600*    - LIMPIA Y NORMALIZA CADA CAMPO SEGUN REGLAS DEL NEGOCIO.   *
001700*    - DESCARTA DUPLICADOS POR FACTURA + ARTICULO.               *
001800*    - CLASIFICA EL TIPO DE TRANSACCION Y LA CATEGORIA DE        *
001900*      ARTICULO.                                                 *
002000*    - ENRIQUECE CADA RENGLON CON METRICAS DERIVADAS.            *
002100*    - RESUELVE LAS DIMENSIONES CLIENTE, PRODUCTO Y FECHA,       *
002200*      CREANDOLAS SI NO EXISTEN (LLAMA A PGMFECDV PARA LA        *
002300*      DIMENSION FECHA).                                         *
002400*    - GRABA EL HECHO DE VENTAS, LOS RECHAZOS Y EL LINAJE.       *
002500*    - CALCULA METRICAS DE CALIDAD SOBRE LOS PRIMEROS 1000       *
002600*      HECHOS CARGADOS Y EMITE ALERTAS SI CORRESPONDE.           *
002700*    - IMPRIME EL LISTADO DE CONTROL DE LA CORRIDA.              *
002800******************************************************************
002900*    HISTORIA DE MODIFICACIONES                                  *
003000*    --------------------------------------------------------    *
003100*    02/04/1997  RAH  ALTA INICIAL DEL PROGRAMA                  *
003200*    19/08/1997  RAH  SE AGREGA CORTE DE CONTROL POR TIPO DE     *
003300*                     TRANSACCION EN EL LISTADO                  *
003400*    11/03/1998  CBF  SE AGREGA RESOLUCION DE DIMENSION FECHA    *
003500*                     POR LLAMADA A PGMFECDV          REQ-0102   *
003600*    30/11/1998  RAH  REVISION PREVIA AL CAMBIO DE SIGLO (Y2K)   *
003700*                     SE CONFIRMA QUE TODAS LAS CLAVES DE FECHA  *
003800*                     USAN AÑO DE 4 DIGITOS (AAAAMMDD)           *
003900*    14/01/1999  RAH  CIERRE DE REVISION Y2K - SIN HALLAZGOS     *
004000*    06/10/1999  RAH  SE AJUSTA LIMITE INFERIOR DE FECHA VALIDA  *
004100*                     A 01/01/2009 POR PEDIDO DE NEGOCIO         *
004200*    22/07/2003  MGV  SE AMPLIA PAIS A X(16) EN EL LAYOUT DE     *
004300*                     ENTRADA                          REQ-0551  *
004400*    19/11/2001  CBF  CLAVES DE DIMENSION A COMP-3      REQ-0398  *
004500*    14/02/2005  CBF  SE AGREGA METRICAS DE CALIDAD Y ALERTAS    *
004600*                     DE CARGA                         REQ-0447  *
004700*    08/09/2009  MGV  SE AGREGA DETECCION DE DUPLICADOS POR      *
004800*                     FACTURA + ARTICULO                REQ-0702 *
004900*    18/04/2012  MGV  SE COMPLETA LA LIMPIEZA DE ARTICULO Y       *
005000*                     DESCRIPCION, SE SUMAN £ Y € A LOS SIMBOLOS  *
005100*                     DE PRECIO, SE TERMINA LA CATEGORIZACION     *
005200*                     GIFT_/DCGS Y LA REGLA DE RETURN, Y SE       *
005300*                     AGREGA LA HUELLA DEL RENGLON AL HECHO DE    *
005400*                     VENTAS                           REQ-0820   *
005410*    18/04/2012  MGV  LA BAJA DE LA FILA VIGENTE ANTERIOR DE       *
005420*                     CLIENTE PASA A CERRARSE DE VERDAD (SCD-2),   *
005430*                     LA VOUCHER_REDEMPTION CONSIDERA TAMBIEN      *
005440*                     IMPORTE NEGATIVO Y NOTA DE CREDITO, EL       *
005450*                     LISTADO DE CONTROL IMPRIME TODOS LOS         *
005460*                     CONTADORES, EL REVENUE Y EL PCT DE EXITO,    *
005470*                     EL RESUMEN DE CALIDAD SE IMPRIME AL PIE DEL  *
005480*                     DETALLE POR METRICA Y LA METRICA DE          *
005490*                     UNICIDAD PASA A MEDIRSE SOBRE LA MUESTRA     *
005500*                     DE HECHOS CARGADOS             REQ-0821/0822 *
005510******************************************************************
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT VTAENT  ASSIGN DDVTAENT
006500            FILE STATUS IS FS-VTAENT.
006600
006700     SELECT HECSAL  ASSIGN DDHECSAL
006800            FILE STATUS IS FS-HECSAL.
006900
007000     SELECT DIMCLI  ASSIGN DDDIMCLI
007100            FILE STATUS IS FS-DIMCLI.
007200
007300     SELECT DIMPRO  ASSIGN DDDIMPRO
007400            FILE STATUS IS FS-DIMPRO.
007500
007600     SELECT DIMFEC  ASSIGN DDDIMFEC
007700            FILE STATUS IS FS-DIMFEC.
007800
007900     SELECT RECHAZ  ASSIGN DDRECHAZ
008000            FILE STATUS IS FS-RECHAZ.
008100
008200     SELECT LINAJE  ASSIGN DDLINAJE
008300            FILE STATUS IS FS-LINAJE.
008400
008500     SELECT CALIDA  ASSIGN DDCALIDA
008600            FILE STATUS IS FS-CALIDA.
008700
008800     SELECT LISTADO ASSIGN DDLISTA
008900            FILE STATUS IS FS-LISTADO.
009000
009100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  VTAENT
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-VTAENT       PIC X(120).
009900
010000 FD  HECSAL
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-HECSAL       PIC X(194).
010400
010500 FD  DIMCLI
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-DIMCLI       PIC X(60).
010900
011000 FD  DIMPRO
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORDING MODE IS F.
011300 01  REG-DIMPRO       PIC X(110).
011400
011500 FD  DIMFEC
011600     BLOCK CONTAINS 0 RECORDS
011700     RECORDING MODE IS F.
011800 01  REG-DIMFEC       PIC X(50).
011900
012000 FD  RECHAZ
012100     BLOCK CONTAINS 0 RECORDS
012200     RECORDING MODE IS F.
012300 01  REG-RECHAZ       PIC X(140).
012400
012500 FD  LINAJE
012600     BLOCK CONTAINS 0 RECORDS
012700     RECORDING MODE IS F.
012800 01  REG-LINAJE       PIC X(130).
012900
013000 FD  CALIDA
013100     BLOCK CONTAINS 0 RECORDS
013200     RECORDING MODE IS F.
013300 01  REG-CALIDA       PIC X(100).
013400
013500 FD  LISTADO
013600     BLOCK CONTAINS 0 RECORDS
013700     RECORDING MODE IS F.
013800 01  REG-LISTADO      PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100*=======================*
014200 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
014300
014400*---- FILE STATUS -------------------------------------------------
014500 77  FS-VTAENT        PIC XX   VALUE SPACES.
014600     88  FS-VTAENT-FIN             VALUE '10'.
014700 77  FS-HECSAL        PIC XX   VALUE SPACES.
014800 77  FS-DIMCLI        PIC XX   VALUE SPACES.
014900 77  FS-DIMPRO        PIC XX   VALUE SPACES.
015000 77  FS-DIMFEC        PIC XX   VALUE SPACES.
015100 77  FS-RECHAZ        PIC XX   VALUE SPACES.
015200 77  FS-LINAJE        PIC XX   VALUE SPACES.
015300 77  FS-CALIDA        PIC XX   VALUE SPACES.
015400 77  FS-LISTADO       PIC XX   VALUE SPACES.
015500
015600 77  WS-STATUS-FIN    PIC X    VALUE 'N'.
015700     88  WS-FIN-LECTURA             VALUE 'Y'.
015800     88  WS-NO-FIN-LECTURA          VALUE 'N'.
015900
016000*---- IDENTIFICACION DE LA CORRIDA --------------------------------
016100 01  WS-LOTE-ID.
016200     03  WS-LOTE-PREF     PIC X(12)   VALUE 'LOTE-VTAETL-'.
016300     03  WS-LOTE-FECHA    PIC 9(08)   VALUE ZEROS.
016400     03  FILLER           PIC X(06)   VALUE SPACES.
016500
016600*---- REDEFINE DE LA FECHA DEL LOTE PARA PODER DESCOMPONERLA ------
016700 01  WS-LOTE-FECHA-DESC REDEFINES WS-LOTE-ID.
016800     03  FILLER           PIC X(12).
016900     03  WS-LFD-ANIO      PIC 9(04).
017000     03  WS-LFD-MES       PIC 9(02).
017100     03  WS-LFD-DIA       PIC 9(02).
017200     03  FILLER           PIC X(06).
017300
017400 01  WS-FECHA-CORRIDA.
017500     03  WS-FCOR-ANIO     PIC 9(04)   VALUE ZEROS.
017600     03  WS-FCOR-MES      PIC 9(02)   VALUE ZEROS.
017700     03  WS-FCOR-DIA      PIC 9(02)   VALUE ZEROS.
017800
017900*---- REDEFINE DE LA FECHA DE CORRIDA COMO CLAVE NUMERICA ---------
018000 01  WS-FECHA-CORRIDA-NUM REDEFINES WS-FECHA-CORRIDA
018100                          PIC 9(08).
018200
018300*---- RENGLON DE ENTRADA TAL CUAL VIENE DEL ARCHIVO (CRUDO) -------
018400 01  WS-REG-CRUDO        PIC X(120).
018500
018600*//// COPY PARA ESTRUCTURA DE LA LINEA DE VENTA CRUDA /////////////
018700     COPY RETVENT.
018800*///////////////////////////////////////////////////////////////
018900
019000*---- CAMPOS DE TRABAJO PARA LA LIMPIEZA Y VALIDACION (U2) --------
019100 01  WS-AREA-TRABAJO.
019200     03  WS-FACTURA        PIC X(10)  VALUE SPACES.
019300     03  WS-ES-NOTA-CRED   PIC X(01)  VALUE 'N'.
019400     03  WS-FACTURA-NUM    PIC 9(07)  COMP  VALUE ZEROS.
019410*    CONTADOR/PUNTERO PARA EL ESCANEO DE LA FACTURA (U2) REQ-0823
019420     03  WS-CANT-DIG-FAC   PIC 9(02)  COMP  VALUE ZEROS.
019430     03  WS-IX-FAC         PIC 9(02)  COMP  VALUE ZEROS.
019440     03  WS-POS-FAC        PIC 9(02)  COMP  VALUE ZEROS.
019445     03  WS-LARGO-REST-FAC PIC 9(02)  COMP  VALUE ZEROS.
019450     03  WS-FACTURA-OK     PIC X(01)  VALUE 'N'.
019500     03  WS-COD-ARTIC      PIC X(12)  VALUE SPACES.
019600*    HUELLA DE FACTURA + ARTICULO + CANTIDAD + PRECIO (U4) -----
019700     03  WS-HUELLA         PIC X(45)  VALUE SPACES.
019800     03  WS-DESCRIPCION    PIC X(35)  VALUE SPACES.
019900     03  WS-CANTIDAD       PIC S9(07) COMP  VALUE ZEROS.
020000     03  WS-PRECIO-UNIT    PIC S9(07)V99 COMP-3 VALUE ZEROS.
020100     03  WS-COD-CLIENTE    PIC X(10)  VALUE SPACES.
020200     03  WS-PAIS           PIC X(16)  VALUE SPACES.
020300     03  WS-FECHA-TRANSAC  PIC X(19)  VALUE SPACES.
020400     03  WS-FECHA-TRANSAC-8 PIC 9(08) VALUE ZEROS.
020500*---- REDEFINE DE LA CLAVE DE FECHA PARA ACCEDER A ANIO/MES/DIA ---
020600     03  WS-FECHA-TRANSAC-8R REDEFINES WS-FECHA-TRANSAC-8.
020700         05  WS-FT8-ANIO      PIC 9(04).
020800         05  WS-FT8-MES       PIC 9(02).
020900         05  WS-FT8-DIA       PIC 9(02).
021000     03  WS-IMPORTE-LINEA  PIC S9(13)V99 COMP-3 VALUE ZEROS.
021100     03  WS-REG-VALIDO     PIC X(02)  VALUE 'SI'.
021200     03  WS-MOTIVO-RECHAZO PIC X(20)  VALUE SPACES.
021300     03  FILLER            PIC X(05)  VALUE SPACES.
021400
021500*---- RESULTADOS DE LA CLASIFICACION Y ENRIQUECIMIENTO (U3/U4) ----
021600 01  WS-AREA-CLASIFICA.
021700     03  WS-CATEGORIA      PIC X(20)  VALUE SPACES.
021800     03  WS-SUBCATEGORIA   PIC X(20)  VALUE SPACES.
021900     03  WS-ES-REGALO      PIC X(01)  VALUE 'N'.
022000     03  WS-TIPO-TRANSAC   PIC X(18)  VALUE SPACES.
022100     03  WS-IMPACTO-INGRE  PIC S9(13)V99 COMP-3 VALUE ZEROS.
022200     03  WS-IMPACTO-VOLUM  PIC S9(07)    COMP   VALUE ZEROS.
022300     03  WS-VALOR-UNIT-PR  PIC S9(07)V99 COMP-3 VALUE ZEROS.
022400     03  WS-ES-ALTO-VALOR  PIC X(01)  VALUE 'N'.
022500     03  WS-ES-VOLUMEN     PIC X(01)  VALUE 'N'.
022600     03  WS-ES-DOMESTICO   PIC X(01)  VALUE 'N'.
022700     03  WS-SEGMENTO       PIC X(13)  VALUE SPACES.
022800     03  WS-TIPO-CLIENTE   PIC X(10)  VALUE SPACES.
022900     03  FILLER            PIC X(05)  VALUE SPACES.
023000
023100*---- AREAS AUXILIARES PARA LA LIMPIEZA DEL PRECIO UNITARIO -------
023200 77  WS-PRECIO-CRUDO-AUX     PIC X(10)  VALUE SPACES.
023300 77  WS-PRECIO-COMPACTO-AUX  PIC X(10)  VALUE SPACES.
023400 77  WS-PRECIO-EDIT-AUX      PIC 9(09)  VALUE ZEROS.
023500
023600*---- AREA AUXILIAR PARA LA LIMPIEZA DEL CODIGO DE ARTICULO --------
023700 77  WS-ARTIC-CRUDO-AUX      PIC X(12)  VALUE SPACES.
023800
023900*---- AREAS AUXILIARES PARA LA LIMPIEZA DE LA DESCRIPCION ----------
024000 77  WS-DESCRIP-CRUDO-AUX    PIC X(35)  VALUE SPACES.
024100 77  WS-DESCRIP-COMPACTO-AUX PIC X(35)  VALUE SPACES.
024200 77  WS-ULT-FUE-ESPACIO      PIC X(01)  VALUE 'Y'.
024300 77  WS-CARACTER-AUX         PIC X(01)  VALUE SPACES.
024400
024500*---- AREAS AUXILIARES PARA LA SUBCATEGORIA DE GIFT VOUCHER (U3) ---
024600 77  WS-POS-2DO-GUION        PIC 9(02) COMP VALUE ZEROS.
024700 77  WS-POS-DIGITOS-GIFT     PIC 9(02) COMP VALUE ZEROS.
024800 77  WS-DIGITOS-GIFT         PIC X(07)  VALUE SPACES.
024900 77  WS-CANT-DIGITOS-GIFT    PIC 9(02) COMP VALUE ZEROS.
025000 77  WS-IX-GFT               PIC 9(02) COMP VALUE ZEROS.
025100
025200*---- AREAS AUXILIARES PARA ARMAR LA HUELLA DEL RENGLON (U4) -------
025300 77  WS-HUELLA-FACT-AUX      PIC 9(07)  VALUE ZEROS.
025400 77  WS-HUELLA-CANT-AUX      PIC S9(07) SIGN LEADING SEPARATE
025500                                        VALUE ZEROS.
025600 77  WS-HUELLA-PRECIO-AUX    PIC S9(07)V99 SIGN LEADING SEPARATE
025700                                        VALUE ZEROS.
025800
025900*---- AREAS AUXILIARES PARA LA VALIDACION DE LA FECHA DE VENTA ----
026000 77  WS-FECHA-TRANSAC-ANIO-AUX PIC 9(04) VALUE ZEROS.
026100 77  WS-FECHA-TRANSAC-MES-AUX  PIC 9(02) VALUE ZEROS.
026200 77  WS-FECHA-TRANSAC-DIA-AUX  PIC 9(02) VALUE ZEROS.
026300
026400*---- NIVEL DE ALERTA DE CALIDAD VIGENTE PARA ESTA CORRIDA (U8) ---
026500 77  WS-NIVEL-ALERTA         PIC X(10)  VALUE SPACES.
026600
026700*---- AREA AUXILIAR PARA NORMALIZAR EL PAIS EN MAYUSCULAS ---------
026800 77  WS-PAIS-MAYUSC          PIC X(16)  VALUE SPACES.
026900 77  WS-DESCRIP-MAYUSC       PIC X(35)  VALUE SPACES.
027000
027100*---- CONTADORES DE CONTROL (TODOS COMP POR NORMA DE LA CASA) -----
027200 77  WS-CANT-LEIDOS       PIC 9(07) COMP VALUE ZEROS.
027210*    RENGLONES QUE SUPERARON LA LIMPIEZA Y LAS REGLAS (U9) REQ-0822
027220 77  WS-CANT-LIMPIOS      PIC 9(07) COMP VALUE ZEROS.
027230*    RENGLONES QUE SUPERARON CLASIFICACION Y ENRIQUECIMIENTO REQ-0822
027240 77  WS-CANT-TRANSFORM    PIC 9(07) COMP VALUE ZEROS.
027300 77  WS-CANT-CARGADOS     PIC 9(07) COMP VALUE ZEROS.
027400 77  WS-CANT-RECHAZADOS   PIC 9(07) COMP VALUE ZEROS.
027500 77  WS-CANT-DUPLICADOS   PIC 9(07) COMP VALUE ZEROS.
027510 77  WS-TOT-REVENUE       PIC S9(13)V99 COMP-3 VALUE ZEROS.
027520 77  WS-PCT-EXITO         PIC 9(03)V99 COMP-3 VALUE ZEROS.
027600 77  WS-IX-TAB            PIC 9(05) COMP VALUE ZEROS.
027700 77  WS-IX-TAB2           PIC 9(05) COMP VALUE ZEROS.
027800
027900*---- TABLA DE CLAVES VISTAS PARA DETECCION DE DUPLICADOS (U2) ----
028000 01  WS-TABLA-DUPLIC.
028100     03  WS-DUP-OCU OCCURS 1000 TIMES.
028200         05  WS-DUP-FACTURA  PIC X(10) VALUE SPACES.
028300         05  WS-DUP-ARTIC    PIC X(12) VALUE SPACES.
028400 77  WS-CANT-DUP-TABLA    PIC 9(05) COMP VALUE ZEROS.
028500 77  WS-IX-DUP            PIC 9(05) COMP VALUE ZEROS.
028600 77  WS-DUP-ENCONTRADO    PIC X(01)     VALUE 'N'.
028700
028800*//// COPY PARA EL HECHO DE VENTAS /////////////////////////////////
028900     COPY FACVENT.
029000*///////////////////////////////////////////////////////////////
029100
029200*//// COPY PARA LAS DIMENSIONES Y ARCHIVOS DE SALIDA //////////////
029300     COPY DIMCLI.
029400     COPY DIMPRO.
029500     COPY DIMFEC.
029600     COPY RECHAZ.
029700     COPY LINAJE.
029800     COPY CALIDAD.
029900*///////////////////////////////////////////////////////////////
030000
030100*---- TABLA EN MEMORIA DE LA DIMENSION CLIENTE (U5) ---------------
030200 01  WS-TABLA-DIMCLI.
030300     03  WS-DCL-OCU OCCURS 2000 TIMES.
030400         05  WS-DCL-CLAVE      PIC S9(09) COMP-3 VALUE ZEROS.
030500         05  WS-DCL-COD-CLI    PIC X(10)        VALUE SPACES.
030600         05  WS-DCL-PAIS-AC    PIC X(16)        VALUE SPACES.
030700         05  WS-DCL-FEC-DESDE  PIC 9(08)        VALUE ZEROS.
030710*        INDICADOR DE FILA VIGENTE EN MEMORIA ('Y'/'N') REQ-0821
030720         05  WS-DCL-VIGEN-MEM  PIC X(01)        VALUE 'Y'.
030800 77  WS-CANT-DIMCLI       PIC 9(05) COMP VALUE ZEROS.
030900 77  WS-IX-DIMCLI         PIC 9(05) COMP VALUE ZEROS.
030910 77  WS-IX-DIMCLI-VIEJO   PIC 9(05) COMP VALUE ZEROS.
031000 77  WS-CLAVE-CLI-ENCON   PIC S9(09) COMP-3 VALUE ZEROS.
031100 77  WS-DIMCLI-ENCONTRADO PIC X(01)     VALUE 'N'.
031200 77  WS-DIMCLI-CAMBIO-PAI PIC X(01)     VALUE 'N'.
031300
031400*---- TABLA EN MEMORIA DE LA DIMENSION PRODUCTO (U5) --------------
031500 01  WS-TABLA-DIMPRO.
031600     03  WS-DPR-OCU OCCURS 3000 TIMES.
031700         05  WS-DPR-CLAVE      PIC S9(09) COMP-3 VALUE ZEROS.
031800         05  WS-DPR-COD-ART    PIC X(12)        VALUE SPACES.
031900         05  WS-DPR-DESC-AC    PIC X(35)        VALUE SPACES.
032000 77  WS-CANT-DIMPRO       PIC 9(05) COMP VALUE ZEROS.
032100 77  WS-IX-DIMPRO         PIC 9(05) COMP VALUE ZEROS.
032200 77  WS-CLAVE-PRO-ENCON   PIC S9(09) COMP-3 VALUE ZEROS.
032300 77  WS-DIMPRO-ENCONTRADO PIC X(01)     VALUE 'N'.
032400 77  WS-LARGO-DESC-NUEVA  PIC 9(02) COMP VALUE ZEROS.
032500 77  WS-LARGO-DESC-VIEJA  PIC 9(02) COMP VALUE ZEROS.
032600 77  WS-IX-LARGO          PIC 9(02) COMP VALUE ZEROS.
032700
032800*---- TABLA EN MEMORIA DE LA DIMENSION FECHA (U5) -----------------
032900 01  WS-TABLA-DIMFEC.
033000     03  WS-DFE-OCU OCCURS 5000 TIMES.
033100         05  WS-DFE-CLAVE      PIC 9(08) COMP-3 VALUE ZEROS.
033200 77  WS-CANT-DIMFEC       PIC 9(05) COMP VALUE ZEROS.
033300 77  WS-IX-DIMFEC         PIC 9(05) COMP VALUE ZEROS.
033400 77  WS-DIMFEC-ENCONTRADO PIC X(01)     VALUE 'N'.
033500
033600*---- CLAVES RESUELTAS PARA EL HECHO ACTUAL -----------------------
033700 77  WS-CLAVE-CLIENTE-OK  PIC S9(09) COMP-3 VALUE ZEROS.
033800 77  WS-CLAVE-PRODUCTO-OK PIC S9(09) COMP-3 VALUE ZEROS.
033900 77  WS-CLAVE-FECHA-OK    PIC 9(08)  COMP-3 VALUE ZEROS.
034000 77  WS-TODAS-CLAVES-OK   PIC X(01)     VALUE 'N'.
034100
034200*---- AREA DE COMUNICACION CON PGMFECDV ---------------------------
034300 01  WS-AREA-FECDV.
034400     03  WS-FD-CLAVE-FECHA  PIC 9(08).
034500     03  WS-FD-ANIO         PIC 9(04).
034600     03  WS-FD-TRIMESTRE    PIC 9(01).
034700     03  WS-FD-MES          PIC 9(02).
034800     03  WS-FD-DIA-MES      PIC 9(02).
034900     03  WS-FD-DIA-SEMANA   PIC 9(01).
035000     03  WS-FD-NOM-MES      PIC X(09).
035100     03  WS-FD-NOM-DIA      PIC X(09).
035200     03  WS-FD-NOM-TRIM     PIC X(02).
035300     03  WS-FD-FIN-SEMANA   PIC X(01).
035400     03  FILLER             PIC X(05)  VALUE SPACES.
035500
035600*---- ACUMULADORES DE CONTROL POR TIPO DE TRANSACCION (U6/U9) -----
035700 01  WS-TABLA-CONTROL-TIPO.
035800     03  WS-CTL-OCU OCCURS 10 TIMES.
035900         05  WS-CTL-TIPO       PIC X(18)     VALUE SPACES.
036000         05  WS-CTL-CANTIDAD   PIC 9(07) COMP VALUE ZEROS.
036100         05  WS-CTL-IMPORTE    PIC S9(13)V99 COMP-3 VALUE ZEROS.
036200 77  WS-CANT-TIPOS-CTL    PIC 9(02) COMP VALUE ZEROS.
036300 77  WS-IX-CTL            PIC 9(02) COMP VALUE ZEROS.
036400 77  WS-CTL-ENCONTRADO    PIC X(01)     VALUE 'N'.
036500
036600*---- TABLA DE CATEGORIZACION DE CODIGOS DE ARTICULO (U3) --------
036700 01  WS-TABLA-CATEGORIA.
036800     03  WS-CAT-OCU OCCURS 12 TIMES.
036900         05  WS-CAT-COD        PIC X(12)  VALUE SPACES.
037000         05  WS-CAT-CATEGORIA  PIC X(20)  VALUE SPACES.
037100         05  WS-CAT-SUBCAT     PIC X(20)  VALUE SPACES.
037200 77  WS-IX-CAT            PIC 9(02) COMP VALUE ZEROS.
037300 77  WS-CAT-ENCONTRADA    PIC X(01)     VALUE 'N'.
037400
037500*---- METRICAS DE CALIDAD DE DATOS (U7/U8) ------------------------
037600 01  WS-TABLA-CALIDAD.
037700     03  WS-CLD-OCU OCCURS 7 TIMES.
037800         05  WS-CLD-METRICA    PIC X(30)  VALUE SPACES.
037900         05  WS-CLD-VALOR      PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
038000         05  WS-CLD-UMBRAL     PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
038100         05  WS-CLD-CUMPLE     PIC X(01)  VALUE 'N'.
038200 77  WS-IX-CLD            PIC 9(02) COMP VALUE ZEROS.
038300 77  WS-CANT-MUESTRA      PIC 9(05) COMP VALUE ZEROS.
038400 77  WS-SCORE-CALIDAD     PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
038500 77  WS-CANT-OK-CALIDAD   PIC 9(02) COMP VALUE ZEROS.
038510*    PCT. DE CHEQUEOS DE CALIDAD APROBADOS SOBRE EL TOTAL REQ-0822
038520 77  WS-PCT-CALIDAD       PIC 9(03)V99 COMP-3 VALUE ZEROS.
038600
038700*---- MUESTRA DE HECHOS CARGADOS PARA CALCULAR CALIDAD (U7) ------
038800 01  WS-MUESTRA-CALIDAD.
038900     03  WS-MUE-OCU OCCURS 1000 TIMES.
039000         05  WS-MUE-FAC-OK     PIC X(01)  VALUE 'N'.
039100         05  WS-MUE-PRO-OK     PIC X(01)  VALUE 'N'.
039200         05  WS-MUE-CLI-OK     PIC X(01)  VALUE 'N'.
039300         05  WS-MUE-CANTIDAD   PIC S9(07) COMP   VALUE ZEROS.
039400         05  WS-MUE-PRECIO     PIC S9(07)V99 COMP-3 VALUE ZEROS.
039500         05  WS-MUE-FECHA-OK   PIC X(01)  VALUE 'N'.
039600         05  WS-MUE-DUPLIC     PIC X(01)  VALUE 'N'.
039610*        HUELLA DEL RENGLON PARA LA METRICA DE UNICIDAD (U7) REQ-0822
039620         05  WS-MUE-HUELLA     PIC X(45)  VALUE SPACES.
039630 77  WS-IX-MUE-EXT        PIC 9(05) COMP VALUE ZEROS.
039640 77  WS-IX-MUE-INT        PIC 9(05) COMP VALUE ZEROS.
039650 77  WS-CANT-HUELLA-DUP   PIC 9(05) COMP VALUE ZEROS.
039660 77  WS-HUELLA-IGUAL      PIC X(01)     VALUE 'N'.
039700
039800*---- VARIABLES EDITADAS PARA DISPLAY Y LISTADO -------------------
039900 77  WS-NUM-EDIT          PIC ZZZ,ZZ9       VALUE ZEROS.
040000 77  WS-PCT-EDIT          PIC ZZ9.99        VALUE ZEROS.
040100 77  WS-IMP-EDIT          PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
040200
040300*---- CONTADORES DE PAGINACION DEL LISTADO DE CONTROL -------------
040400 77  WS-CUENTA-LINEA      PIC 9(03) COMP VALUE ZEROS.
040500 77  WS-CUENTA-PAGINA     PIC 9(03) COMP VALUE ZEROS.
040600
040700*---- LINEAS DE IMPRESION DEL LISTADO DE CONTROL ------------------
040800 01  IMP-TITULO.
040900     03  FILLER          PIC X(01)   VALUE SPACES.
041000     03  FILLER          PIC X(20)   VALUE 'PGMVTAET'.
041100     03  FILLER          PIC X(30)   VALUE
041200         'LISTADO DE CONTROL ETL VENTAS'.
041300     03  FILLER          PIC X(10)   VALUE 'LOTE: '.
041400     03  IMP-TIT-LOTE     PIC X(20)   VALUE SPACES.
041500     03  FILLER          PIC X(10)   VALUE 'PAGINA: '.
041600     03  IMP-TIT-PAGINA   PIC ZZ9     VALUE ZEROS.
041700     03  FILLER          PIC X(38)   VALUE SPACES.
041800
041900 01  IMP-SUBTITULO.
042000     03  FILLER          PIC X(01)   VALUE SPACES.
042100     03  FILLER          PIC X(20)   VALUE 'TIPO TRANSACCION'.
042200     03  FILLER          PIC X(01)   VALUE '|'.
042300     03  FILLER          PIC X(15)   VALUE 'CANTIDAD'.
042400     03  FILLER          PIC X(01)   VALUE '|'.
042500     03  FILLER          PIC X(94)   VALUE 'IMPORTE ACUMULADO'.
042600
042700 01  IMP-DETALLE-TIPO.
042800     03  FILLER          PIC X(01)   VALUE SPACES.
042900     03  IMP-DET-TIPO     PIC X(20)   VALUE SPACES.
043000     03  FILLER          PIC X(01)   VALUE '|'.
043100     03  IMP-DET-CANT     PIC ZZZ,ZZ9 VALUE ZEROS.
043200     03  FILLER          PIC X(10)   VALUE SPACES.
043300     03  FILLER          PIC X(01)   VALUE '|'.
043400     03  IMP-DET-IMPORTE  PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
043500     03  FILLER          PIC X(63)   VALUE SPACES.
043600
043700 01  IMP-DETALLE-CALIDAD.
043800     03  FILLER          PIC X(01)   VALUE SPACES.
043900     03  IMP-CLD-METRICA  PIC X(30)   VALUE SPACES.
044000     03  FILLER          PIC X(01)   VALUE '|'.
044100     03  IMP-CLD-VALOR    PIC ZZ9.99  VALUE ZEROS.
044200     03  FILLER          PIC X(03)   VALUE '%  '.
044300     03  FILLER          PIC X(01)   VALUE '|'.
044400     03  IMP-CLD-UMBRAL   PIC ZZ9.99  VALUE ZEROS.
044500     03  FILLER          PIC X(03)   VALUE '%  '.
044600     03  FILLER          PIC X(01)   VALUE '|'.
044700     03  IMP-CLD-ESTADO   PIC X(10)   VALUE SPACES.
044800     03  FILLER          PIC X(60)   VALUE SPACES.
044810
044820*---- RESUMEN DE CALIDAD AL PIE DEL DETALLE POR METRICA (U7) REQ-0822
044830 01  IMP-TOT-CALIDAD.
044840     03  FILLER          PIC X(01)   VALUE SPACES.
044850     03  FILLER          PIC X(10)   VALUE 'CHEQUEOS: '.
044860     03  IMP-CLD-TOT-CHQ  PIC Z9      VALUE ZEROS.
044870     03  FILLER          PIC X(03)   VALUE SPACES.
044880     03  FILLER          PIC X(11)   VALUE 'APROBADOS: '.
044890     03  IMP-CLD-TOT-OK   PIC Z9      VALUE ZEROS.
044900     03  FILLER          PIC X(03)   VALUE SPACES.
044910     03  FILLER          PIC X(12)   VALUE 'RECHAZADOS: '.
044920     03  IMP-CLD-TOT-BAD  PIC Z9      VALUE ZEROS.
044930     03  FILLER          PIC X(03)   VALUE SPACES.
044940     03  FILLER          PIC X(14)   VALUE 'PCT. EXITO:   '.
044950     03  IMP-CLD-TOT-PCT  PIC ZZ9.99  VALUE ZEROS.
044960     03  FILLER          PIC X(01)   VALUE '%'.
044970     03  FILLER          PIC X(03)   VALUE SPACES.
044980     03  FILLER          PIC X(08)   VALUE 'SCORE:  '.
044990     03  IMP-CLD-TOT-SCR  PIC ZZ9.99  VALUE ZEROS.
044995     03  FILLER          PIC X(01)   VALUE '%'.
044996     03  FILLER          PIC X(44)   VALUE SPACES.
044998
045000 01  IMP-ALERTA.
045100     03  FILLER          PIC X(01)   VALUE SPACES.
045200     03  FILLER          PIC X(12)   VALUE '** ALERTA: '.
045300     03  IMP-ALE-NIVEL    PIC X(10)   VALUE SPACES.
045400     03  FILLER          PIC X(03)   VALUE ' - '.
045500     03  IMP-ALE-TEXTO    PIC X(80)   VALUE SPACES.
045600     03  FILLER          PIC X(26)   VALUE SPACES.
045700
045750*    2012-04-18  MGV  SE AMPLIA CON LIMPIADOS/TRANSFORMADOS/
045760*                     RECHAZADOS Y SE AGREGA RENGLON DE REVENUE
045770*                     Y PORCENTAJE DE EXITO              REQ-0822
045800 01  IMP-TOTALES.
045900     03  FILLER          PIC X(01)   VALUE SPACES.
046000     03  FILLER          PIC X(11)   VALUE 'EXTRAIDOS: '.
046010     03  IMP-TOT-LEIDOS   PIC ZZZ,ZZ9 VALUE ZEROS.
046020     03  FILLER          PIC X(03)   VALUE SPACES.
046030     03  FILLER          PIC X(11)   VALUE 'LIMPIADOS: '.
046040     03  IMP-TOT-LIMPIOS  PIC ZZZ,ZZ9 VALUE ZEROS.
046050     03  FILLER          PIC X(03)   VALUE SPACES.
046060     03  FILLER          PIC X(11)   VALUE 'TRANSFORM: '.
046070     03  IMP-TOT-TRANSF   PIC ZZZ,ZZ9 VALUE ZEROS.
046100     03  FILLER          PIC X(03)   VALUE SPACES.
046300     03  FILLER          PIC X(10)   VALUE 'CARGADOS: '.
046400     03  IMP-TOT-CARGAD   PIC ZZZ,ZZ9 VALUE ZEROS.
046410     03  FILLER          PIC X(03)   VALUE SPACES.
046420     03  FILLER          PIC X(12)   VALUE 'RECHAZADOS: '.
046430     03  IMP-TOT-RECHAZ   PIC ZZZ,ZZ9 VALUE ZEROS.
046500     03  FILLER          PIC X(29)   VALUE SPACES.
046510
046520 01  IMP-TOTALES-2.
046530     03  FILLER          PIC X(01)   VALUE SPACES.
046540     03  FILLER          PIC X(17)   VALUE 'REVENUE TOTAL:   '.
046550     03  IMP-TOT-REVENUE  PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
046560     03  FILLER          PIC X(05)   VALUE SPACES.
046570     03  FILLER          PIC X(15)   VALUE 'PCT. EXITO:    '.
046580     03  IMP-TOT-PCTEXI   PIC ZZ9.99  VALUE ZEROS.
046590     03  FILLER          PIC X(01)   VALUE '%'.
046600     03  FILLER          PIC X(63)   VALUE SPACES.
046610
046700 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
046800
046900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
047000 PROCEDURE DIVISION.
047100
047200 MAIN-PROGRAM-I.
047300
047400     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
047500     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
047600             UNTIL WS-FIN-LECTURA
047700     PERFORM 6000-CALIDAD-I  THRU 6000-CALIDAD-F
047800     PERFORM 8000-IMPRIMIR-I THRU 8000-IMPRIMIR-F
047900     PERFORM 9000-GRABAR-LINAJE-I THRU 9000-GRABAR-LINAJE-F
048000     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
048100
048200 MAIN-PROGRAM-F. GOBACK.
048300
048400*------------------------------------------------------------------
048500*    APERTURA DE ARCHIVOS Y CARGA DE TABLAS FIJAS DE TRABAJO
048600*------------------------------------------------------------------
048700 1000-INICIO-I.
048800
048900     SET WS-NO-FIN-LECTURA TO TRUE
049000
049100     ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD
049200     MOVE WS-FECHA-CORRIDA-NUM TO WS-LOTE-FECHA
049300
049400     OPEN INPUT  VTAENT
049500     IF FS-VTAENT IS NOT EQUAL '00' THEN
049600        DISPLAY '* ERROR EN OPEN VTAENT   = ' FS-VTAENT
049700        MOVE 9999 TO RETURN-CODE
049800        SET WS-FIN-LECTURA TO TRUE
049900     END-IF
050000
050100     OPEN OUTPUT HECSAL
050200     OPEN OUTPUT RECHAZ
050300     OPEN OUTPUT LINAJE
050400     OPEN OUTPUT CALIDA
050500     OPEN OUTPUT LISTADO
050600     OPEN I-O    DIMCLI
050700     OPEN I-O    DIMPRO
050800     OPEN I-O    DIMFEC
050900
051000     PERFORM 1010-CARGAR-CATEGORIAS-I THRU 1010-CARGAR-CATEGORIAS-F
051100     PERFORM 1020-CARGAR-DIMCLI-I     THRU 1020-CARGAR-DIMCLI-F
051200     PERFORM 1030-CARGAR-DIMPRO-I     THRU 1030-CARGAR-DIMPRO-F
051300     PERFORM 1040-CARGAR-DIMFEC-I     THRU 1040-CARGAR-DIMFEC-F
051400
051500     IF NOT WS-FIN-LECTURA
051600        PERFORM 2500-LEER-I THRU 2500-LEER-F
051700     END-IF.
051800
051900 1000-INICIO-F. EXIT.
052000
052100*---- CARGA EN MEMORIA LA TABLA FIJA DE CATEGORIZACION DE ARTICULOS
052200 1010-CARGAR-CATEGORIAS-I.
052300
052400     MOVE 'AMAZONFEE'   TO WS-CAT-COD (1)
052500     MOVE 'Fees'        TO WS-CAT-CATEGORIA (1)
052600     MOVE 'Marketplace Fee' TO WS-CAT-SUBCAT (1)
052700
052800     MOVE 'BANKCHARGES' TO WS-CAT-COD (2)
052900     MOVE 'Fees'        TO WS-CAT-CATEGORIA (2)
053000     MOVE 'Bank Charge' TO WS-CAT-SUBCAT (2)
053100
053200     MOVE 'POST'        TO WS-CAT-COD (3)
053300     MOVE 'Shipping'    TO WS-CAT-CATEGORIA (3)
053400     MOVE 'Postage'     TO WS-CAT-SUBCAT (3)
053500
053600     MOVE 'DOT'         TO WS-CAT-COD (4)
053700     MOVE 'Adjustment'  TO WS-CAT-CATEGORIA (4)
053800     MOVE 'Rounding'    TO WS-CAT-SUBCAT (4)
053900
054000     MOVE 'D'           TO WS-CAT-COD (5)
054100     MOVE 'Discount'    TO WS-CAT-CATEGORIA (5)
054200     MOVE 'Manual Discount' TO WS-CAT-SUBCAT (5)
054300
054400     MOVE 'M'           TO WS-CAT-COD (6)
054500     MOVE 'Adjustment'  TO WS-CAT-CATEGORIA (6)
054600     MOVE 'Manual'      TO WS-CAT-SUBCAT (6)
054700
054800     MOVE 'S'           TO WS-CAT-COD (7)
054900     MOVE 'Services'    TO WS-CAT-CATEGORIA (7)
055000     MOVE 'Service Charge' TO WS-CAT-SUBCAT (7)
055100
055200     MOVE 'CRUK'        TO WS-CAT-COD (8)
055300     MOVE 'Charity'     TO WS-CAT-CATEGORIA (8)
055400     MOVE 'Donation'    TO WS-CAT-SUBCAT (8)
055500
055600     MOVE 'PADS'        TO WS-CAT-COD (9)
055700     MOVE 'Stationery'  TO WS-CAT-CATEGORIA (9)
055800     MOVE 'Pads'        TO WS-CAT-SUBCAT (9)
055900
056000     MOVE 'C2'          TO WS-CAT-COD (10)
056100     MOVE 'Shipping'    TO WS-CAT-CATEGORIA (10)
056200     MOVE 'Carrier Surcharge' TO WS-CAT-SUBCAT (10)
056300
056400     MOVE 'DCGSSBOY'    TO WS-CAT-COD (11)
056500     MOVE 'Gift Sets'   TO WS-CAT-CATEGORIA (11)
056600     MOVE 'Boy'         TO WS-CAT-SUBCAT (11)
056700
056800     MOVE 'DCGSSGIRL'   TO WS-CAT-COD (12)
056900     MOVE 'Gift Sets'   TO WS-CAT-CATEGORIA (12)
057000     MOVE 'Girl'        TO WS-CAT-SUBCAT (12).
057100
057200 1010-CARGAR-CATEGORIAS-F. EXIT.
057300
057400*---- LEE LA DIMENSION CLIENTE EXISTENTE Y LA CARGA EN MEMORIA -----
057500 1020-CARGAR-DIMCLI-I.
057600
057700     MOVE ZEROS TO WS-CANT-DIMCLI
057800     READ DIMCLI INTO WS-REG-DIMCLI
057900
058000     PERFORM 1021-LEER-DIMCLI-I THRU 1021-LEER-DIMCLI-F
058100             UNTIL FS-DIMCLI = '10'.
058200
058300 1020-CARGAR-DIMCLI-F. EXIT.
058400
058500*---- PROCESA UNA FILA VIGENTE Y LEE LA SIGUIENTE DE DIMCLI -------
058600 1021-LEER-DIMCLI-I.
058700
058800     IF FS-DIMCLI = '00' AND DCL-VIGENTE = 'Y' THEN
058900        ADD 1 TO WS-CANT-DIMCLI
059000        MOVE DCL-CLAVE-CLIENTE TO WS-DCL-CLAVE (WS-CANT-DIMCLI)
059100        MOVE DCL-COD-CLIENTE   TO WS-DCL-COD-CLI (WS-CANT-DIMCLI)
059200        MOVE DCL-PAIS          TO WS-DCL-PAIS-AC (WS-CANT-DIMCLI)
059300        MOVE DCL-FECHA-DESDE   TO WS-DCL-FEC-DESDE (WS-CANT-DIMCLI)
059310        MOVE 'Y'               TO WS-DCL-VIGEN-MEM (WS-CANT-DIMCLI)
059400     END-IF
059500
059600     READ DIMCLI INTO WS-REG-DIMCLI.
059700
059800 1021-LEER-DIMCLI-F. EXIT.
059900
060000*---- LEE LA DIMENSION PRODUCTO EXISTENTE Y LA CARGA EN MEMORIA ----
060100 1030-CARGAR-DIMPRO-I.
060200
060300     MOVE ZEROS TO WS-CANT-DIMPRO
060400     READ DIMPRO INTO WS-REG-DIMPRO
060500
060600     PERFORM 1031-LEER-DIMPRO-I THRU 1031-LEER-DIMPRO-F
060700             UNTIL FS-DIMPRO = '10'.
060800
060900 1030-CARGAR-DIMPRO-F. EXIT.
061000
061100*---- PROCESA UNA FILA Y LEE LA SIGUIENTE DE DIMPRO ---------------
061200 1031-LEER-DIMPRO-I.
061300
061400     IF FS-DIMPRO = '00' THEN
061500        ADD 1 TO WS-CANT-DIMPRO
061600        MOVE DPR-CLAVE-PRODUCTO TO WS-DPR-CLAVE (WS-CANT-DIMPRO)
061700        MOVE DPR-COD-ARTIC      TO WS-DPR-COD-ART (WS-CANT-DIMPRO)
061800        MOVE DPR-DESCRIPCION    TO WS-DPR-DESC-AC (WS-CANT-DIMPRO)
061900     END-IF
062000
062100     READ DIMPRO INTO WS-REG-DIMPRO.
062200
062300 1031-LEER-DIMPRO-F. EXIT.
062400
062500*---- LEE LA DIMENSION FECHA EXISTENTE Y LA CARGA EN MEMORIA -------
062600 1040-CARGAR-DIMFEC-I.
062700
062800     MOVE ZEROS TO WS-CANT-DIMFEC
062900     READ DIMFEC INTO WS-REG-DIMFEC
063000
063100     PERFORM 1041-LEER-DIMFEC-I THRU 1041-LEER-DIMFEC-F
063200             UNTIL FS-DIMFEC = '10'.
063300
063400 1040-CARGAR-DIMFEC-F. EXIT.
063500
063600*---- PROCESA UNA FILA Y LEE LA SIGUIENTE DE DIMFEC ---------------
063700 1041-LEER-DIMFEC-I.
063800
063900     IF FS-DIMFEC = '00' THEN
064000        ADD 1 TO WS-CANT-DIMFEC
064100        MOVE DFE-CLAVE-FECHA TO WS-DFE-CLAVE (WS-CANT-DIMFEC)
064200     END-IF
064300
064400     READ DIMFEC INTO WS-REG-DIMFEC.
064500
064600 1041-LEER-DIMFEC-F. EXIT.
064700
064800*------------------------------------------------------------------
064900*    CUERPO PRINCIPAL: UN CICLO POR CADA RENGLON DE VENTA LEIDO
065000*------------------------------------------------------------------
065100 2000-PROCESO-I.
065200
065300     MOVE 'SI' TO WS-REG-VALIDO
065400     MOVE SPACES TO WS-MOTIVO-RECHAZO
065500
065600     PERFORM 2510-VALIDAR-OBLIGAT-I THRU 2510-VALIDAR-OBLIGAT-F
065700
065800     IF WS-REG-VALIDO = 'SI' THEN
065900        PERFORM 2520-TRATAR-FALTANTES-I
066000           THRU 2520-TRATAR-FALTANTES-F
066100        PERFORM 2530-LIMPIAR-CAMPOS-I THRU 2530-LIMPIAR-CAMPOS-F
066200        PERFORM 2540-VALIDAR-REGLAS-I THRU 2540-VALIDAR-REGLAS-F
066300     END-IF
066310
066320     IF WS-REG-VALIDO = 'SI' THEN
066330        ADD 1 TO WS-CANT-LIMPIOS
066340     END-IF
066400
066500     IF WS-REG-VALIDO = 'SI' THEN
066600        PERFORM 2550-VALIDAR-DUPLIC-I THRU 2550-VALIDAR-DUPLIC-F
066700     END-IF
066800
066900     IF WS-REG-VALIDO = 'SI' THEN
067000        PERFORM 3000-CLASIFICAR-I THRU 3000-CLASIFICAR-F
067100        PERFORM 3500-ENRIQUECER-I THRU 3500-ENRIQUECER-F
067110        ADD 1 TO WS-CANT-TRANSFORM
067200        PERFORM 4000-RESOLVER-FECHA-I    THRU 4000-RESOLVER-FECHA-F
067300        PERFORM 4100-RESOLVER-CLIENTE-I  THRU 4100-RESOLVER-CLIENTE-F
067400        PERFORM 4200-RESOLVER-PRODUCTO-I THRU 4200-RESOLVER-PRODUCTO-F
067500        PERFORM 5000-GRABAR-HECHO-I THRU 5000-GRABAR-HECHO-F
067600     ELSE
067700        PERFORM 2900-GRABAR-RECHAZO-I THRU 2900-GRABAR-RECHAZO-F
067800     END-IF
067900
068000     PERFORM 2500-LEER-I THRU 2500-LEER-F.
068100
068200 2000-PROCESO-F. EXIT.
068300
068400*---- LEE EL PROXIMO RENGLON DEL ARCHIVO DE ENTRADA ----------------
068500 2500-LEER-I.
068600
068700     READ VTAENT INTO WS-REG-CRUDO
068800
068900     EVALUATE FS-VTAENT
069000        WHEN '00'
069100           ADD 1 TO WS-CANT-LEIDOS
069200           MOVE WS-REG-CRUDO TO WS-REG-VTAENT
069300        WHEN '10'
069400           SET WS-FIN-LECTURA TO TRUE
069500        WHEN OTHER
069600           DISPLAY '* ERROR EN LECTURA VTAENT = ' FS-VTAENT
069700           MOVE 9999 TO RETURN-CODE
069800           SET WS-FIN-LECTURA TO TRUE
069900     END-EVALUATE.
070000
070100 2500-LEER-F. EXIT.
070200
070300*---- VALIDA QUE LOS CAMPOS OBLIGATORIOS VENGAN INFORMADOS (U1) ---
070400 2510-VALIDAR-OBLIGAT-I.
070500
070600     IF VTE-FACTURA = SPACES THEN
070700        MOVE 'MISSING-FIELD' TO WS-MOTIVO-RECHAZO
070800        MOVE 'NO' TO WS-REG-VALIDO
070900     END-IF
071000
071100     IF VTE-COD-ARTIC = SPACES THEN
071200        MOVE 'MISSING-FIELD' TO WS-MOTIVO-RECHAZO
071300        MOVE 'NO' TO WS-REG-VALIDO
071400     END-IF
071500
071600     IF VTE-CANTIDAD NOT NUMERIC THEN
071700        MOVE 'BAD-NUMERIC' TO WS-MOTIVO-RECHAZO
071800        MOVE 'NO' TO WS-REG-VALIDO
071900     END-IF.
072000
072100 2510-VALIDAR-OBLIGAT-F. EXIT.
072200
072300*---- APLICA LA ESTRATEGIA DE VALORES FALTANTES (U2) --------------
072400 2520-TRATAR-FALTANTES-I.
072500
072600     IF VTE-COD-CLIENTE = SPACES THEN
072700        MOVE 'Unknown' TO VTE-COD-CLIENTE
072800     END-IF
072900
073000     IF VTE-DESCRIPCION = SPACES THEN
073100        MOVE 'Unknown' TO VTE-DESCRIPCION
073200     END-IF
073300
073400     IF VTE-FECHA-HORA = SPACES THEN
073500        MOVE 'BAD-DATE' TO WS-MOTIVO-RECHAZO
073600        MOVE 'NO' TO WS-REG-VALIDO
073700     END-IF
073800
073900     IF VTE-PRECIO-UNIT = SPACES THEN
074000        MOVE 'BAD-NUMERIC' TO WS-MOTIVO-RECHAZO
074100        MOVE 'NO' TO WS-REG-VALIDO
074200     END-IF.
074300
074400 2520-TRATAR-FALTANTES-F. EXIT.
074500
074600*---- LIMPIA Y NORMALIZA LOS CAMPOS SEGUN LAS REGLAS DEL NEGOCIO --
074700 2530-LIMPIAR-CAMPOS-I.
074800
074900     PERFORM 2531-LIMPIAR-FACTURA-I  THRU 2531-LIMPIAR-FACTURA-F
075000     PERFORM 2532-LIMPIAR-ARTICULO-I THRU 2532-LIMPIAR-ARTICULO-F
075100     PERFORM 2533-LIMPIAR-DESCRIP-I  THRU 2533-LIMPIAR-DESCRIP-F
075200     PERFORM 2534-LIMPIAR-CANTIDAD-I THRU 2534-LIMPIAR-CANTIDAD-F
075300     PERFORM 2535-LIMPIAR-PRECIO-I   THRU 2535-LIMPIAR-PRECIO-F
075400     PERFORM 2536-LIMPIAR-CLIENTE-I  THRU 2536-LIMPIAR-CLIENTE-F
075500     PERFORM 2537-LIMPIAR-PAIS-I     THRU 2537-LIMPIAR-PAIS-F.
075600
075700 2530-LIMPIAR-CAMPOS-F. EXIT.
075800
075900*---- FACTURA: MAYUSCULAS Y DETECCION DE NOTA DE CREDITO ('C') ----
075910*    2012-04-25  MGV  LA FACTURA PASA A VALIDARSE COMO UNA
075920*                     CORRIDA DE 5 A 7 DIGITOS SEGUIDA DE UNA
075930*                     LETRA OPCIONAL, EN VEZ DE UNA VENTANA FIJA
075940*                     DE 7 POSICIONES NUMERICAS        REQ-0823
076000 2531-LIMPIAR-FACTURA-I.
076100
076200     MOVE VTE-FACTURA TO WS-FACTURA
076300     INSPECT WS-FACTURA CONVERTING
076400             'abcdefghijklmnopqrstuvwxyz'
076500             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
076600
076700     IF WS-FACTURA (1:1) = 'C' THEN
076800        MOVE 'Y' TO WS-ES-NOTA-CRED
076900        MOVE WS-FACTURA (2:9) TO WS-FACTURA
077000     ELSE
077100        MOVE 'N' TO WS-ES-NOTA-CRED
077200     END-IF
077210
077220*    CUENTA LA CORRIDA DE DIGITOS AL COMIENZO DE LA FACTURA
077230     MOVE ZEROS TO WS-CANT-DIG-FAC
077240     PERFORM 2531-1-CONTAR-DIGITOS-I THRU 2531-1-CONTAR-DIGITOS-F
077250             VARYING WS-IX-FAC FROM 1 BY 1
077260             UNTIL WS-IX-FAC > 7
077270                OR WS-FACTURA (WS-IX-FAC:1) NOT NUMERIC
077280
077290     MOVE 'N' TO WS-FACTURA-OK
077300     IF WS-CANT-DIG-FAC >= 5 AND WS-CANT-DIG-FAC <= 7 THEN
077310        PERFORM 2531-2-VALIDAR-RESTO-I THRU 2531-2-VALIDAR-RESTO-F
077320     END-IF
077330
077340     IF WS-FACTURA-OK = 'Y' THEN
077350        MOVE WS-FACTURA (1:WS-CANT-DIG-FAC) TO WS-FACTURA-NUM
077360     ELSE
077700        MOVE 'BAD-INVOICE' TO WS-MOTIVO-RECHAZO
077800        MOVE 'NO' TO WS-REG-VALIDO
077900     END-IF.
078000
078100 2531-LIMPIAR-FACTURA-F. EXIT.
078110
078120*---- SUMA UN DIGITO MAS A LA CORRIDA NUMERICA DE LA FACTURA --------
078130 2531-1-CONTAR-DIGITOS-I.
078140
078150     ADD 1 TO WS-CANT-DIG-FAC.
078160
078170 2531-1-CONTAR-DIGITOS-F. EXIT.
078180
078190*---- EXIGE QUE TRAS LOS DIGITOS SOLO HAYA ESPACIOS, O UNA SOLA ----
078200*    LETRA A-Z SEGUIDA DE ESPACIOS Y NADA MAS
078210 2531-2-VALIDAR-RESTO-I.
078220
078230     MOVE WS-CANT-DIG-FAC TO WS-POS-FAC
078240     ADD 1 TO WS-POS-FAC
078250
078260     IF WS-FACTURA (WS-POS-FAC:1) = SPACE THEN
078270        MOVE 'Y' TO WS-FACTURA-OK
078280     ELSE
078290        IF WS-FACTURA (WS-POS-FAC:1) >= 'A' AND
078300           WS-FACTURA (WS-POS-FAC:1) <= 'Z' THEN
078310           ADD 1 TO WS-POS-FAC
078312           SUBTRACT WS-POS-FAC FROM 11 GIVING WS-LARGO-REST-FAC
078314           IF WS-FACTURA (WS-POS-FAC:WS-LARGO-REST-FAC) = SPACES THEN
078330              MOVE 'Y' TO WS-FACTURA-OK
078340           END-IF
078350        END-IF
078360     END-IF.
078370
078380 2531-2-VALIDAR-RESTO-F. EXIT.
078390
078300*---- CODIGO DE ARTICULO: MAYUSCULAS Y SOLO LETRA/DIGITO/-/_/. -----
078400 2532-LIMPIAR-ARTICULO-I.
078500
078600     MOVE VTE-COD-ARTIC TO WS-COD-ARTIC
078700     INSPECT WS-COD-ARTIC CONVERTING
078800             'abcdefghijklmnopqrstuvwxyz'
078900             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
079000
079100     MOVE WS-COD-ARTIC TO WS-ARTIC-CRUDO-AUX
079200     MOVE SPACES       TO WS-COD-ARTIC
079300     MOVE ZEROS        TO WS-IX-TAB2
079400
079500     PERFORM 2532-1-DEPURAR-ARTIC-I THRU 2532-1-DEPURAR-ARTIC-F
079600             VARYING WS-IX-TAB FROM 1 BY 1 UNTIL WS-IX-TAB > 12.
079700
079800 2532-LIMPIAR-ARTICULO-F. EXIT.
079900
080000*---- DEJA PASAR SOLO LETRA, DIGITO, GUION, GUION BAJO Y PUNTO -----
080100 2532-1-DEPURAR-ARTIC-I.
080200
080300     IF (WS-ARTIC-CRUDO-AUX (WS-IX-TAB:1) >= 'A' AND
080400         WS-ARTIC-CRUDO-AUX (WS-IX-TAB:1) <= 'Z')
080500        OR (WS-ARTIC-CRUDO-AUX (WS-IX-TAB:1) >= '0' AND
080600            WS-ARTIC-CRUDO-AUX (WS-IX-TAB:1) <= '9')
080700        OR WS-ARTIC-CRUDO-AUX (WS-IX-TAB:1) = '-'
080800        OR WS-ARTIC-CRUDO-AUX (WS-IX-TAB:1) = '_'
080900        OR WS-ARTIC-CRUDO-AUX (WS-IX-TAB:1) = '.' THEN
081000        ADD 1 TO WS-IX-TAB2
081100        MOVE WS-ARTIC-CRUDO-AUX (WS-IX-TAB:1)
081200          TO WS-COD-ARTIC (WS-IX-TAB2:1)
081300     END-IF.
081400
081500 2532-1-DEPURAR-ARTIC-F. EXIT.
081600
081700*---- DESCRIPCION: COLAPSA ESPACIOS, RECORTA, PONE TITULO Y QUITA --
081800*---- LA PUNTUACION FINAL (., , - Y ESPACIOS AL CIERRE)  ----------
081900 2533-LIMPIAR-DESCRIP-I.
082000
082100     MOVE VTE-DESCRIPCION   TO WS-DESCRIP-CRUDO-AUX
082200     MOVE SPACES             TO WS-DESCRIP-COMPACTO-AUX
082300     MOVE ZEROS              TO WS-IX-TAB2
082400     MOVE 'Y'                TO WS-ULT-FUE-ESPACIO
082500
082600     PERFORM 2533-1-COLAPSAR-ESPAC-I THRU 2533-1-COLAPSAR-ESPAC-F
082700             VARYING WS-IX-TAB FROM 1 BY 1 UNTIL WS-IX-TAB > 35
082800
082900     MOVE WS-DESCRIP-COMPACTO-AUX TO WS-DESCRIPCION
083000     INSPECT WS-DESCRIPCION CONVERTING
083100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
083200             TO 'abcdefghijklmnopqrstuvwxyz'
083300
083400     MOVE 'Y' TO WS-ULT-FUE-ESPACIO
083500     PERFORM 2533-2-PONER-TITULO-I THRU 2533-2-PONER-TITULO-F
083600             VARYING WS-IX-TAB FROM 1 BY 1 UNTIL WS-IX-TAB > 35
083700
083800     MOVE 35 TO WS-IX-LARGO
083900     PERFORM 2533-3-RECORTAR-FINAL-I THRU 2533-3-RECORTAR-FINAL-F
084000             UNTIL WS-IX-LARGO = ZEROS
084100                OR (WS-DESCRIPCION (WS-IX-LARGO:1) NOT = SPACE
084200                AND WS-DESCRIPCION (WS-IX-LARGO:1) NOT = '.'
084300                AND WS-DESCRIPCION (WS-IX-LARGO:1) NOT = ','
084400                AND WS-DESCRIPCION (WS-IX-LARGO:1) NOT = '-')
084500
084600     IF WS-IX-LARGO < 35 THEN
084700        MOVE SPACES TO
084800             WS-DESCRIPCION (WS-IX-LARGO + 1 : 35 - WS-IX-LARGO)
084900     END-IF.
085000 2533-LIMPIAR-DESCRIP-F. EXIT.
085100
085200*---- COPIA EL CARACTER Y COLAPSA CORRIDAS DE ESPACIOS A UNO SOLO --
085300 2533-1-COLAPSAR-ESPAC-I.
085400
085500     IF WS-DESCRIP-CRUDO-AUX (WS-IX-TAB:1) = SPACE THEN
085600        IF WS-ULT-FUE-ESPACIO = 'N' THEN
085700           ADD 1 TO WS-IX-TAB2
085800           MOVE SPACE TO WS-DESCRIP-COMPACTO-AUX (WS-IX-TAB2:1)
085900        END-IF
086000        MOVE 'Y' TO WS-ULT-FUE-ESPACIO
086100     ELSE
086200        ADD 1 TO WS-IX-TAB2
086300        MOVE WS-DESCRIP-CRUDO-AUX (WS-IX-TAB:1)
086400          TO WS-DESCRIP-COMPACTO-AUX (WS-IX-TAB2:1)
086500        MOVE 'N' TO WS-ULT-FUE-ESPACIO
086600     END-IF.
086700
086800 2533-1-COLAPSAR-ESPAC-F. EXIT.
086900
087000*---- MAYUSCULA LA PRIMERA LETRA DE CADA PALABRA (TITLE CASE) ------
087100 2533-2-PONER-TITULO-I.
087200
087300     IF WS-DESCRIPCION (WS-IX-TAB:1) NOT = SPACE THEN
087400        IF WS-ULT-FUE-ESPACIO = 'Y' THEN
087500           MOVE WS-DESCRIPCION (WS-IX-TAB:1) TO WS-CARACTER-AUX
087600           INSPECT WS-CARACTER-AUX CONVERTING
087700                   'abcdefghijklmnopqrstuvwxyz'
087800                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
087900           MOVE WS-CARACTER-AUX TO WS-DESCRIPCION (WS-IX-TAB:1)
088000        END-IF
088100        MOVE 'N' TO WS-ULT-FUE-ESPACIO
088200     ELSE
088300        MOVE 'Y' TO WS-ULT-FUE-ESPACIO
088400     END-IF.
088500
088600 2533-2-PONER-TITULO-F. EXIT.
088700
088800*---- RETROCEDE UNA POSICION PARA RECORTAR LA PUNTUACION FINAL -----
088900 2533-3-RECORTAR-FINAL-I.
089000
089100     SUBTRACT 1 FROM WS-IX-LARGO.
089200
089300 2533-3-RECORTAR-FINAL-F. EXIT.
089400
089500*---- CANTIDAD: YA VIENE NUMERICA CON SIGNO LIDER SEPARADO --------
089600 2534-LIMPIAR-CANTIDAD-I.
089700
089800     MOVE VTE-CANTIDAD TO WS-CANTIDAD.
089900
090000 2534-LIMPIAR-CANTIDAD-F. EXIT.
090100
090200*---- PRECIO: SE SACAN SIMBOLOS DE MONEDA Y SE REDONDEA A 2 DEC ---
090300 2535-LIMPIAR-PRECIO-I.
090400
090500     MOVE SPACES TO WS-PRECIO-EDIT-AUX
090600
090700     PERFORM 2535-1-QUITAR-SIMBOLOS THRU 2535-1-QUITAR-SIMBOLOS-F
090800
090900     IF WS-PRECIO-EDIT-AUX IS NUMERIC THEN
091000        COMPUTE WS-PRECIO-UNIT ROUNDED =
091100                WS-PRECIO-EDIT-AUX / 100
091200     ELSE
091300        MOVE 'BAD-NUMERIC' TO WS-MOTIVO-RECHAZO
091400        MOVE 'NO' TO WS-REG-VALIDO
091500     END-IF.
091600
091700 2535-LIMPIAR-PRECIO-F. EXIT.
091800
091900*---- QUITA LOS SIMBOLOS DE MONEDA (£ $ €) Y EL PUNTO DECIMAL ------
092000 2535-1-QUITAR-SIMBOLOS.
092100
092200     MOVE VTE-PRECIO-UNIT TO WS-PRECIO-CRUDO-AUX
092300     INSPECT WS-PRECIO-CRUDO-AUX REPLACING ALL '£' BY SPACE
092400     INSPECT WS-PRECIO-CRUDO-AUX REPLACING ALL '€' BY SPACE
092500     INSPECT WS-PRECIO-CRUDO-AUX REPLACING ALL '$' BY SPACE
092600     INSPECT WS-PRECIO-CRUDO-AUX REPLACING ALL ',' BY SPACE
092700     INSPECT WS-PRECIO-CRUDO-AUX REPLACING ALL '.' BY SPACE
092800     MOVE SPACES TO WS-PRECIO-COMPACTO-AUX
092900     MOVE ZEROS  TO WS-IX-TAB2
093000     PERFORM 2535-2-COMPACTAR THRU 2535-2-COMPACTAR-F
093100             VARYING WS-IX-TAB FROM 1 BY 1 UNTIL WS-IX-TAB > 10
093200     MOVE WS-PRECIO-COMPACTO-AUX TO WS-PRECIO-EDIT-AUX.
093300
093400 2535-1-QUITAR-SIMBOLOS-F. EXIT.
093500
093600*---- ARMA UN NUMERO CONTIGUO DESCARTANDO LOS ESPACIOS INTERMEDIOS
093700 2535-2-COMPACTAR.
093800
093900     IF WS-PRECIO-CRUDO-AUX (WS-IX-TAB:1) NOT = SPACE THEN
094000        ADD 1 TO WS-IX-TAB2
094100        MOVE WS-PRECIO-CRUDO-AUX (WS-IX-TAB:1)
094200          TO WS-PRECIO-COMPACTO-AUX (WS-IX-TAB2:1)
094300     END-IF.
094400
094500 2535-2-COMPACTAR-F. EXIT.
094600
094700*---- CLIENTE: SE QUITA SUFIJO '.0' QUE DEJAN ALGUNAS PLANILLAS ---
094800 2536-LIMPIAR-CLIENTE-I.
094900
095000     MOVE VTE-COD-CLIENTE TO WS-COD-CLIENTE
095100     IF WS-COD-CLIENTE (9:2) = '.0' THEN
095200        MOVE SPACES TO WS-COD-CLIENTE (9:2)
095300     END-IF.
095400
095500 2536-LIMPIAR-CLIENTE-F. EXIT.
095600
095700*---- PAIS: NORMALIZA ALGUNOS NOMBRES COMUNES DE ORIGEN -----------
095800 2537-LIMPIAR-PAIS-I.
095900
096000     MOVE VTE-PAIS TO WS-PAIS
096100     MOVE WS-PAIS  TO WS-PAIS-MAYUSC
096200     INSPECT WS-PAIS-MAYUSC CONVERTING
096300             'abcdefghijklmnopqrstuvwxyz'
096400             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
096500
096600     EVALUATE WS-PAIS-MAYUSC
096700        WHEN 'UK'
096800           MOVE 'United Kingdom' TO WS-PAIS
096900        WHEN 'USA'
097000           MOVE 'United States' TO WS-PAIS
097100        WHEN 'UAE'
097200           MOVE 'United Arab Emirates' TO WS-PAIS
097300        WHEN 'RSA'
097400           MOVE 'South Africa' TO WS-PAIS
097500        WHEN OTHER
097600           CONTINUE
097700     END-EVALUATE.
097800
097900 2537-LIMPIAR-PAIS-F. EXIT.
098000
098100*---- APLICA LAS REGLAS DE VALIDACION DE NEGOCIO (U2) -------------
098200 2540-VALIDAR-REGLAS-I.
098300
098400     IF WS-CANTIDAD = ZEROS THEN
098500        MOVE 'ZERO-QTY' TO WS-MOTIVO-RECHAZO
098600        MOVE 'NO' TO WS-REG-VALIDO
098700     END-IF
098800
098900     IF WS-PRECIO-UNIT < ZEROS THEN
099000        MOVE 'NEG-PRICE' TO WS-MOTIVO-RECHAZO
099100        MOVE 'NO' TO WS-REG-VALIDO
099200     END-IF
099300
099400     MOVE VTE-FECHA-HORA (1:4)  TO WS-FECHA-TRANSAC-ANIO-AUX
099500     MOVE VTE-FECHA-HORA (6:2)  TO WS-FECHA-TRANSAC-MES-AUX
099600     MOVE VTE-FECHA-HORA (9:2)  TO WS-FECHA-TRANSAC-DIA-AUX
099700
099800     IF WS-FECHA-TRANSAC-ANIO-AUX NOT NUMERIC OR
099900        WS-FECHA-TRANSAC-MES-AUX  NOT NUMERIC OR
100000        WS-FECHA-TRANSAC-DIA-AUX  NOT NUMERIC THEN
100100        MOVE 'BAD-DATE' TO WS-MOTIVO-RECHAZO
100200        MOVE 'NO' TO WS-REG-VALIDO
100300     ELSE
100400        COMPUTE WS-FECHA-TRANSAC-8 =
100500                WS-FECHA-TRANSAC-ANIO-AUX * 10000 +
100600                WS-FECHA-TRANSAC-MES-AUX  * 100   +
100700                WS-FECHA-TRANSAC-DIA-AUX
100800        IF WS-FECHA-TRANSAC-8 < 20090101 OR
100900           WS-FECHA-TRANSAC-8 > WS-FECHA-CORRIDA-NUM THEN
101000           MOVE 'BAD-DATE' TO WS-MOTIVO-RECHAZO
101100           MOVE 'NO' TO WS-REG-VALIDO
101200        END-IF
101300     END-IF
101400
101500     MOVE VTE-FECHA-HORA TO WS-FECHA-TRANSAC
101600
101700     IF WS-CANTIDAD > 10000 OR WS-CANTIDAD < -10000 THEN
101800        DISPLAY '* AVISO CANTIDAD INUSUAL FACTURA ' WS-FACTURA
101900     END-IF
102000
102100     IF WS-PRECIO-UNIT > 1000 THEN
102200        DISPLAY '* AVISO PRECIO INUSUAL FACTURA ' WS-FACTURA
102300     END-IF.
102400
102500 2540-VALIDAR-REGLAS-F. EXIT.
102600
102700*---- DETECCION DE DUPLICADOS POR FACTURA + ARTICULO (U2) ---------
102800 2550-VALIDAR-DUPLIC-I.
102900
103000     MOVE 'N' TO WS-DUP-ENCONTRADO
103100     MOVE ZEROS TO WS-IX-DUP
103200
103300     PERFORM 2551-BUSCAR-DUPLIC-I THRU 2551-BUSCAR-DUPLIC-F
103400             VARYING WS-IX-DUP FROM 1 BY 1
103500             UNTIL WS-IX-DUP > WS-CANT-DUP-TABLA
103600                OR WS-DUP-ENCONTRADO = 'Y'
103700
103800     IF WS-DUP-ENCONTRADO = 'Y' THEN
103900        MOVE 'DUPLICATE' TO WS-MOTIVO-RECHAZO
104000        MOVE 'NO' TO WS-REG-VALIDO
104100        ADD 1 TO WS-CANT-DUPLICADOS
104200     ELSE
104300        IF WS-CANT-DUP-TABLA < 1000 THEN
104400           ADD 1 TO WS-CANT-DUP-TABLA
104500           MOVE WS-FACTURA   TO WS-DUP-FACTURA (WS-CANT-DUP-TABLA)
104600           MOVE WS-COD-ARTIC TO WS-DUP-ARTIC   (WS-CANT-DUP-TABLA)
104700        END-IF
104800     END-IF.
104900
105000 2550-VALIDAR-DUPLIC-F. EXIT.
105100
105200*---- COMPARA LA CLAVE ACTUAL CONTRA UNA FILA DE LA TABLA ---------
105300 2551-BUSCAR-DUPLIC-I.
105400
105500     IF WS-DUP-FACTURA (WS-IX-DUP) = WS-FACTURA AND
105600        WS-DUP-ARTIC   (WS-IX-DUP) = WS-COD-ARTIC THEN
105700        MOVE 'Y' TO WS-DUP-ENCONTRADO
105800     END-IF.
105900
106000 2551-BUSCAR-DUPLIC-F. EXIT.
106100
106200*---- GRABA EL RENGLON RECHAZADO CON SU MOTIVO (U1/U2) ------------
106300 2900-GRABAR-RECHAZO-I.
106400
106500     MOVE WS-MOTIVO-RECHAZO TO RCH-MOTIVO
106600     MOVE WS-REG-CRUDO      TO RCH-RENGLON-ORIG
106700     WRITE REG-RECHAZ FROM WS-REG-RECHAZ
106800
106900     ADD 1 TO WS-CANT-RECHAZADOS.
107000
107100 2900-GRABAR-RECHAZO-F. EXIT.
107200
107300*------------------------------------------------------------------
107400*    CLASIFICACION DEL TIPO DE TRANSACCION Y DEL ARTICULO (U3)
107500*------------------------------------------------------------------
107600 3000-CLASIFICAR-I.
107700
107800     PERFORM 3020-CALC-IMPORTE-I   THRU 3020-CALC-IMPORTE-F
107900     PERFORM 3030-CATEGORIZAR-I    THRU 3030-CATEGORIZAR-F
108000     PERFORM 3040-TIPIFICAR-I      THRU 3040-TIPIFICAR-F.
108100
108200 3000-CLASIFICAR-F. EXIT.
108300
108400*---- IMPORTE DE LA LINEA = CANTIDAD * PRECIO UNITARIO -------------
108500 3020-CALC-IMPORTE-I.
108600
108700     COMPUTE WS-IMPORTE-LINEA = WS-CANTIDAD * WS-PRECIO-UNIT.
108800
108900 3020-CALC-IMPORTE-F. EXIT.
109000
109100*---- BUSCA LA CATEGORIA DEL ARTICULO EN LA TABLA FIJA (U3) -------
109200 3030-CATEGORIZAR-I.
109300
109400     MOVE 'N' TO WS-CAT-ENCONTRADA
109500     MOVE ZEROS TO WS-IX-CAT
109600
109700     PERFORM 3031-BUSCAR-CATEGORIA-I THRU 3031-BUSCAR-CATEGORIA-F
109800             VARYING WS-IX-CAT FROM 1 BY 1
109900             UNTIL WS-IX-CAT > 12 OR WS-CAT-ENCONTRADA = 'Y'
110000
110100     IF WS-CAT-ENCONTRADA = 'N' THEN
110200        PERFORM 3032-CATEGORIA-DEFAULT-I
110300           THRU 3032-CATEGORIA-DEFAULT-F
110400     END-IF
110500
110600     IF WS-COD-ARTIC (1:4) = 'GIFT' THEN
110700        MOVE 'Gift Voucher' TO WS-CATEGORIA
110800        PERFORM 3033-SUBCAT-GIFT-I THRU 3033-SUBCAT-GIFT-F
110900        MOVE 'Y'            TO WS-ES-REGALO
111000     ELSE
111100        IF WS-COD-ARTIC (1:4) = 'DCGS' THEN
111200           MOVE 'Y' TO WS-ES-REGALO
111300           IF WS-COD-ARTIC NOT = 'DCGSSBOY' AND
111400              WS-COD-ARTIC NOT = 'DCGSSGIRL' THEN
111500              MOVE 'Gift Sets' TO WS-CATEGORIA
111600              MOVE 'DCGS'      TO WS-SUBCATEGORIA
111700           END-IF
111800        ELSE
111900           MOVE 'N' TO WS-ES-REGALO
112000        END-IF
112100     END-IF.
112200
112300 3030-CATEGORIZAR-F. EXIT.
112400
112500*---- SUBCATEGORIA GIFT_<ALFANUM>_<DIGITOS> = VOUCHER £N (U3) ------
112600 3033-SUBCAT-GIFT-I.
112700
112800     MOVE ZEROS  TO WS-POS-2DO-GUION
112900     MOVE SPACES TO WS-DIGITOS-GIFT
113000     MOVE ZEROS  TO WS-CANT-DIGITOS-GIFT
113100
113200     PERFORM 3033-1-BUSCAR-2DO-GUION-I THRU 3033-1-BUSCAR-2DO-GUION-F
113300             VARYING WS-IX-GFT FROM 6 BY 1
113400             UNTIL WS-IX-GFT > 12 OR WS-POS-2DO-GUION NOT = ZEROS
113500
113600     IF WS-POS-2DO-GUION NOT = ZEROS THEN
113700        COMPUTE WS-POS-DIGITOS-GIFT = WS-POS-2DO-GUION + 1
113800        PERFORM 3033-2-SACAR-DIGITOS-I THRU 3033-2-SACAR-DIGITOS-F
113900                VARYING WS-IX-GFT FROM WS-POS-DIGITOS-GIFT BY 1
114000                UNTIL WS-IX-GFT > 12
114100     END-IF
114200
114300     IF WS-CANT-DIGITOS-GIFT > ZEROS THEN
114400        STRING 'Voucher £' DELIMITED BY SIZE
114500               WS-DIGITOS-GIFT (1:WS-CANT-DIGITOS-GIFT)
114600                            DELIMITED BY SIZE
114700               INTO WS-SUBCATEGORIA
114800     ELSE
114900        MOVE 'Voucher' TO WS-SUBCATEGORIA
115000     END-IF.
115100
115200 3033-SUBCAT-GIFT-F. EXIT.
115300
115400*---- UBICA EL SEGUNDO GUION BAJO DEL CODIGO GIFT_XXXXX_NN ---------
115500 3033-1-BUSCAR-2DO-GUION-I.
115600
115700     IF WS-COD-ARTIC (WS-IX-GFT:1) = '_' THEN
115800        MOVE WS-IX-GFT TO WS-POS-2DO-GUION
115900     END-IF.
116000
116100 3033-1-BUSCAR-2DO-GUION-F. EXIT.
116200
116300*---- JUNTA LOS DIGITOS QUE SIGUEN AL SEGUNDO GUION BAJO -----------
116400 3033-2-SACAR-DIGITOS-I.
116500
116600     IF WS-COD-ARTIC (WS-IX-GFT:1) >= '0' AND
116700        WS-COD-ARTIC (WS-IX-GFT:1) <= '9' THEN
116800        ADD 1 TO WS-CANT-DIGITOS-GIFT
116900        MOVE WS-COD-ARTIC (WS-IX-GFT:1)
117000          TO WS-DIGITOS-GIFT (WS-CANT-DIGITOS-GIFT:1)
117100     END-IF.
117200
117300 3033-2-SACAR-DIGITOS-F. EXIT.
117400
117500*---- COMPARA EL ARTICULO ACTUAL CONTRA UNA FILA DE LA TABLA FIJA --
117600 3031-BUSCAR-CATEGORIA-I.
117700
117800     IF WS-COD-ARTIC = WS-CAT-COD (WS-IX-CAT) THEN
117900        MOVE WS-CAT-CATEGORIA (WS-IX-CAT) TO WS-CATEGORIA
118000        MOVE WS-CAT-SUBCAT    (WS-IX-CAT) TO WS-SUBCATEGORIA
118100        MOVE 'Y' TO WS-CAT-ENCONTRADA
118200     END-IF.
118300
118400 3031-BUSCAR-CATEGORIA-F. EXIT.
118500
118600*---- CATEGORIA POR DEFECTO CUANDO NO HAY CODIGO ESPECIAL ---------
118700 3032-CATEGORIA-DEFAULT-I.
118800
118900     IF WS-DESCRIPCION IS EQUAL TO SPACES THEN
119000        MOVE 'Merchandise' TO WS-CATEGORIA
119100        MOVE 'General'     TO WS-SUBCATEGORIA
119200     ELSE
119300        MOVE WS-DESCRIPCION TO WS-DESCRIP-MAYUSC
119400        INSPECT WS-DESCRIP-MAYUSC CONVERTING
119500                'abcdefghijklmnopqrstuvwxyz'
119600                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
119700        IF WS-DESCRIP-MAYUSC (1:8) = 'POSTAGE '
119800           OR WS-DESCRIP-MAYUSC (1:8) = 'SHIPPING' THEN
119900           MOVE 'Shipping' TO WS-CATEGORIA
120000           MOVE 'Postage'  TO WS-SUBCATEGORIA
120100        ELSE
120200           IF WS-DESCRIP-MAYUSC (1:8) = 'DISCOUNT' THEN
120300              MOVE 'Discount' TO WS-CATEGORIA
120400              MOVE 'Promotion' TO WS-SUBCATEGORIA
120500           ELSE
120600              MOVE 'Merchandise' TO WS-CATEGORIA
120700              MOVE 'General'     TO WS-SUBCATEGORIA
120800           END-IF
120900        END-IF
121000     END-IF.
121100
121200 3032-CATEGORIA-DEFAULT-F. EXIT.
121300
121400*---- CLASIFICA EL TIPO DE TRANSACCION SEGUN PRIORIDAD (U3) -------
121410*    2012-04-25  MGV  EL CODIGO DE ARTICULO 'S' PASA A CLASIFICAR
121420*                     SIEMPRE COMO ADJUSTMENT, SIN IMPORTAR QUE
121430*                     SU CATEGORIA FIJA SEA 'SERVICES'  REQ-0823
121500 3040-TIPIFICAR-I.
121600
121700     EVALUATE TRUE
121800        WHEN WS-CATEGORIA = 'Fees'
121900           MOVE 'FEE' TO WS-TIPO-TRANSAC
122000        WHEN WS-CATEGORIA = 'Shipping'
122100           MOVE 'SHIPPING' TO WS-TIPO-TRANSAC
122200        WHEN WS-CATEGORIA = 'Discount'
122300           MOVE 'DISCOUNT' TO WS-TIPO-TRANSAC
122400        WHEN WS-CATEGORIA = 'Charity'
122500           MOVE 'DONATION' TO WS-TIPO-TRANSAC
122600        WHEN WS-CATEGORIA = 'Adjustment' OR WS-COD-ARTIC = 'S'
122700           MOVE 'ADJUSTMENT' TO WS-TIPO-TRANSAC
122800        WHEN WS-CATEGORIA = 'Gift Voucher' AND
122810             (WS-IMPORTE-LINEA < ZEROS OR WS-CANTIDAD < ZEROS OR
122820              WS-ES-NOTA-CRED = 'Y')
122900           MOVE 'VOUCHER_REDEMPTION' TO WS-TIPO-TRANSAC
123000        WHEN WS-CATEGORIA = 'Gift Voucher'
123100           MOVE 'VOUCHER_SALE' TO WS-TIPO-TRANSAC
123200        WHEN WS-CATEGORIA = 'Services'
123300           MOVE 'SERVICE' TO WS-TIPO-TRANSAC
123400        WHEN WS-ES-NOTA-CRED = 'Y' AND WS-CANTIDAD <= 0
123500           MOVE 'RETURN' TO WS-TIPO-TRANSAC
123600        WHEN WS-CANTIDAD < 0
123700           MOVE 'ADJUSTMENT' TO WS-TIPO-TRANSAC
123800        WHEN OTHER
123900           MOVE 'SALE' TO WS-TIPO-TRANSAC
124000     END-EVALUATE.
124100
124200 3040-TIPIFICAR-F. EXIT.
124300
124400*------------------------------------------------------------------
124500*    ENRIQUECIMIENTO DEL RENGLON CON METRICAS DERIVADAS (U4)
124600*------------------------------------------------------------------
124700 3500-ENRIQUECER-I.
124800
124900     IF WS-IMPORTE-LINEA < ZEROS THEN
125000        COMPUTE WS-IMPACTO-INGRE = WS-IMPORTE-LINEA * -1
125100     ELSE
125200        MOVE WS-IMPORTE-LINEA TO WS-IMPACTO-INGRE
125300     END-IF
125400
125500     IF WS-CANTIDAD < ZEROS THEN
125600        COMPUTE WS-IMPACTO-VOLUM = WS-CANTIDAD * -1
125700     ELSE
125800        MOVE WS-CANTIDAD TO WS-IMPACTO-VOLUM
125900     END-IF
126000
126100     IF WS-CANTIDAD NOT = ZEROS THEN
126200        COMPUTE WS-VALOR-UNIT-PR ROUNDED =
126300                WS-IMPORTE-LINEA / WS-CANTIDAD
126400     ELSE
126500        MOVE ZEROS TO WS-VALOR-UNIT-PR
126600     END-IF
126700
126800     IF WS-IMPACTO-INGRE > 100 THEN
126900        MOVE 'Y' TO WS-ES-ALTO-VALOR
127000     ELSE
127100        MOVE 'N' TO WS-ES-ALTO-VALOR
127200     END-IF
127300
127400     IF WS-CANTIDAD > 10 THEN
127500        MOVE 'Y' TO WS-ES-VOLUMEN
127600     ELSE
127700        MOVE 'N' TO WS-ES-VOLUMEN
127800     END-IF
127900
128000     IF WS-PAIS = 'United Kingdom' THEN
128100        MOVE 'Y' TO WS-ES-DOMESTICO
128200        MOVE 'Domestic' TO WS-SEGMENTO
128300     ELSE
128400        MOVE 'N' TO WS-ES-DOMESTICO
128500        EVALUATE WS-PAIS
128600           WHEN 'France'  WHEN 'Germany' WHEN 'Spain'
128700           WHEN 'Italy'   WHEN 'Portugal' WHEN 'Belgium'
128800           WHEN 'Netherlands'
128900              MOVE 'European'    TO WS-SEGMENTO
129000           WHEN OTHER
129100              MOVE 'International' TO WS-SEGMENTO
129200        END-EVALUATE
129300     END-IF
129400
129500     IF WS-COD-CLIENTE = 'Unknown' THEN
129600        MOVE 'Guest' TO WS-TIPO-CLIENTE
129700     ELSE
129800        MOVE 'Registered' TO WS-TIPO-CLIENTE
129900     END-IF
130000
130100     MOVE WS-FACTURA-NUM  TO WS-HUELLA-FACT-AUX
130200     MOVE WS-CANTIDAD     TO WS-HUELLA-CANT-AUX
130300     MOVE WS-PRECIO-UNIT  TO WS-HUELLA-PRECIO-AUX
130400     MOVE SPACES          TO WS-HUELLA
130500
130600     STRING WS-HUELLA-FACT-AUX    DELIMITED BY SIZE
130700            '|'                   DELIMITED BY SIZE
130800            WS-COD-ARTIC           DELIMITED BY SPACE
130900            '|'                   DELIMITED BY SIZE
131000            WS-HUELLA-CANT-AUX    DELIMITED BY SIZE
131100            '|'                   DELIMITED BY SIZE
131200            WS-HUELLA-PRECIO-AUX  DELIMITED BY SIZE
131300            INTO WS-HUELLA.
131400
131500 3500-ENRIQUECER-F. EXIT.
131600
131700*------------------------------------------------------------------
131800*    RESOLUCION DE LA DIMENSION FECHA, CREANDOLA SI NO EXISTE (U5)
131900*------------------------------------------------------------------
132000 4000-RESOLVER-FECHA-I.
132100
132200     MOVE 'N' TO WS-DIMFEC-ENCONTRADO
132300     MOVE ZEROS TO WS-IX-DIMFEC
132400
132500     PERFORM 4010-BUSCAR-FECHA-I THRU 4010-BUSCAR-FECHA-F
132600             VARYING WS-IX-DIMFEC FROM 1 BY 1
132700             UNTIL WS-IX-DIMFEC > WS-CANT-DIMFEC
132800                OR WS-DIMFEC-ENCONTRADO = 'Y'
132900
133000     IF WS-DIMFEC-ENCONTRADO = 'N' THEN
133100        PERFORM 4020-CREAR-FECHA-I THRU 4020-CREAR-FECHA-F
133200     END-IF
133300
133400     MOVE WS-FECHA-TRANSAC-8 TO WS-CLAVE-FECHA-OK.
133500
133600 4000-RESOLVER-FECHA-F. EXIT.
133700
133800*---- COMPARA LA FECHA ACTUAL CONTRA UNA FILA DE LA TABLA ---------
133900 4010-BUSCAR-FECHA-I.
134000
134100     IF WS-DFE-CLAVE (WS-IX-DIMFEC) = WS-FECHA-TRANSAC-8 THEN
134200        MOVE 'Y' TO WS-DIMFEC-ENCONTRADO
134300     END-IF.
134400
134500 4010-BUSCAR-FECHA-F. EXIT.
134600
134700*---- LLAMA A PGMFECDV PARA DERIVAR LOS ATRIBUTOS Y GRABA LA FILA --
134800 4020-CREAR-FECHA-I.
134900
135000     MOVE WS-FECHA-TRANSAC-8 TO WS-FD-CLAVE-FECHA
135100
135200     CALL 'PGMFECDV' USING WS-AREA-FECDV
135300
135400     IF RETURN-CODE NOT = ZEROS THEN
135500        DISPLAY '* ERROR EN PGMFECDV PARA FECHA = '
135600                WS-FECHA-TRANSAC-8
135700     ELSE
135800        MOVE WS-FD-CLAVE-FECHA  TO DFE-CLAVE-FECHA
135900        MOVE WS-FD-ANIO         TO DFE-ANIO
136000        MOVE WS-FD-TRIMESTRE    TO DFE-TRIMESTRE
136100        MOVE WS-FD-MES          TO DFE-MES
136200        MOVE WS-FD-DIA-MES      TO DFE-DIA-MES
136300        MOVE WS-FD-DIA-SEMANA   TO DFE-DIA-SEMANA
136400        MOVE WS-FD-NOM-MES      TO DFE-NOM-MES
136500        MOVE WS-FD-NOM-DIA      TO DFE-NOM-DIA
136600        MOVE WS-FD-NOM-TRIM     TO DFE-NOM-TRIM
136700        MOVE WS-FD-FIN-SEMANA   TO DFE-FIN-SEMANA
136800
136900        WRITE REG-DIMFEC FROM WS-REG-DIMFEC
137000
137100        IF WS-CANT-DIMFEC < 5000 THEN
137200           ADD 1 TO WS-CANT-DIMFEC
137300           MOVE DFE-CLAVE-FECHA TO WS-DFE-CLAVE (WS-CANT-DIMFEC)
137400        END-IF
137500     END-IF.
137600
137700 4020-CREAR-FECHA-F. EXIT.
137800
137900*------------------------------------------------------------------
138000*    RESOLUCION DE LA DIMENSION CLIENTE, TIPO 2 POR PAIS (U5)
138100*------------------------------------------------------------------
138200 4100-RESOLVER-CLIENTE-I.
138300
138400     MOVE 'N' TO WS-DIMCLI-ENCONTRADO
138500     MOVE 'N' TO WS-DIMCLI-CAMBIO-PAI
138600     MOVE ZEROS TO WS-IX-DIMCLI
138700
138800     PERFORM 4110-BUSCAR-CLIENTE-I THRU 4110-BUSCAR-CLIENTE-F
138900             VARYING WS-IX-DIMCLI FROM 1 BY 1
139000             UNTIL WS-IX-DIMCLI > WS-CANT-DIMCLI
139100                OR WS-DIMCLI-ENCONTRADO = 'Y'
139200
139300     IF WS-DIMCLI-ENCONTRADO = 'N' THEN
139400        PERFORM 4120-CREAR-CLIENTE-I THRU 4120-CREAR-CLIENTE-F
139500     ELSE
139600        IF WS-DIMCLI-CAMBIO-PAI = 'Y' THEN
139700           PERFORM 4130-EXPIRAR-CLIENTE-I
139800              THRU 4130-EXPIRAR-CLIENTE-F
139900           PERFORM 4120-CREAR-CLIENTE-I THRU 4120-CREAR-CLIENTE-F
140000        END-IF
140100     END-IF
140200
140300     MOVE WS-CLAVE-CLI-ENCON TO WS-CLAVE-CLIENTE-OK.
140400
140500 4100-RESOLVER-CLIENTE-F. EXIT.
140600
140700*---- COMPARA EL CLIENTE ACTUAL CONTRA LA FILA VIGENTE DE LA TABLA -
140800 4110-BUSCAR-CLIENTE-I.
140900
141000     IF WS-DCL-COD-CLI (WS-IX-DIMCLI) = WS-COD-CLIENTE
141010        AND WS-DCL-VIGEN-MEM (WS-IX-DIMCLI) = 'Y' THEN
141020        MOVE WS-IX-DIMCLI TO WS-IX-DIMCLI-VIEJO
141100        MOVE 'Y' TO WS-DIMCLI-ENCONTRADO
141200        MOVE WS-DCL-CLAVE (WS-IX-DIMCLI) TO WS-CLAVE-CLI-ENCON
141300        IF WS-DCL-PAIS-AC (WS-IX-DIMCLI) NOT = WS-PAIS THEN
141400           MOVE 'Y' TO WS-DIMCLI-CAMBIO-PAI
141500        END-IF
141600     END-IF.
141700
141800 4110-BUSCAR-CLIENTE-F. EXIT.
141900
142000*---- MARCA COMO HISTORICA LA FILA VIGENTE ANTERIOR DEL CLIENTE ---
142050*    2012-04-18  MGV  LA FILA VIEJA SE CIERRA DE VERDAD EN MEMORIA
142060*                     Y SE VUELVE A GRABAR CON FECHA-HASTA Y
142070*                     VIGENTE='N' PARA QUE LA BUSQUEDA NO VUELVA
142080*                     A ENCONTRARLA                    REQ-0821
142100 4130-EXPIRAR-CLIENTE-I.
142200
142300* LA FILA HISTORICA QUEDA EN EL ARCHIVO COMO UN RENGLON MAS; LO
142400* QUE CAMBIA ES SU FECHA-HASTA Y SU INDICADOR DE VIGENCIA, PARA
142500* QUE AL RELEER EL ARCHIVO EN UNA PROXIMA CORRIDA SOLO SE CARGUE
142550* LA FILA VIGENTE ACTUAL.
142600     MOVE WS-DCL-CLAVE     (WS-IX-DIMCLI-VIEJO) TO DCL-CLAVE-CLIENTE
142610     MOVE WS-DCL-COD-CLI   (WS-IX-DIMCLI-VIEJO) TO DCL-COD-CLIENTE
142620     MOVE WS-DCL-PAIS-AC   (WS-IX-DIMCLI-VIEJO) TO DCL-PAIS
142630     MOVE WS-DCL-FEC-DESDE (WS-IX-DIMCLI-VIEJO) TO DCL-FECHA-DESDE
142640     MOVE WS-FECHA-CORRIDA-NUM                  TO DCL-FECHA-HASTA
142650     MOVE 'N'                                   TO DCL-VIGENTE
142660
142670     WRITE REG-DIMCLI FROM WS-REG-DIMCLI
142680
142690     MOVE 'N' TO WS-DCL-VIGEN-MEM (WS-IX-DIMCLI-VIEJO).
142700
142800 4130-EXPIRAR-CLIENTE-F. EXIT.
142900
143000*---- CREA UNA NUEVA FILA VIGENTE PARA EL CLIENTE (ALTA O SCD-2) --
143100 4120-CREAR-CLIENTE-I.
143200
143300     ADD 1 TO WS-CANT-DIMCLI
143400     COMPUTE WS-CLAVE-CLI-ENCON = WS-CANT-DIMCLI
143500
143600     MOVE WS-CLAVE-CLI-ENCON TO DCL-CLAVE-CLIENTE
143700     MOVE WS-COD-CLIENTE     TO DCL-COD-CLIENTE
143800     MOVE WS-PAIS            TO DCL-PAIS
143900     MOVE WS-FECHA-CORRIDA-NUM TO DCL-FECHA-DESDE
144000     MOVE ZEROS              TO DCL-FECHA-HASTA
144100     MOVE 'Y'                TO DCL-VIGENTE
144200
144300     WRITE REG-DIMCLI FROM WS-REG-DIMCLI
144400
144500     MOVE WS-CLAVE-CLI-ENCON TO WS-DCL-CLAVE (WS-CANT-DIMCLI)
144600     MOVE WS-COD-CLIENTE     TO WS-DCL-COD-CLI (WS-CANT-DIMCLI)
144700     MOVE WS-PAIS            TO WS-DCL-PAIS-AC (WS-CANT-DIMCLI)
144800     MOVE WS-FECHA-CORRIDA-NUM TO WS-DCL-FEC-DESDE (WS-CANT-DIMCLI)
144810     MOVE 'Y'                TO WS-DCL-VIGEN-MEM (WS-CANT-DIMCLI).
144900
145000 4120-CREAR-CLIENTE-F. EXIT.
145100
145200*------------------------------------------------------------------
145300*    RESOLUCION DE LA DIMENSION PRODUCTO, TIPO 1 SOBREESCRIBE (U5)
145400*------------------------------------------------------------------
145500 4200-RESOLVER-PRODUCTO-I.
145600
145700     MOVE 'N' TO WS-DIMPRO-ENCONTRADO
145800     MOVE ZEROS TO WS-IX-DIMPRO
145900
146000     PERFORM 4210-BUSCAR-PRODUCTO-I THRU 4210-BUSCAR-PRODUCTO-F
146100             VARYING WS-IX-DIMPRO FROM 1 BY 1
146200             UNTIL WS-IX-DIMPRO > WS-CANT-DIMPRO
146300                OR WS-DIMPRO-ENCONTRADO = 'Y'
146400
146500     IF WS-DIMPRO-ENCONTRADO = 'N' THEN
146600        PERFORM 4220-CREAR-PRODUCTO-I THRU 4220-CREAR-PRODUCTO-F
146700     END-IF
146800
146900     MOVE WS-CLAVE-PRO-ENCON TO WS-CLAVE-PRODUCTO-OK.
147000
147100 4200-RESOLVER-PRODUCTO-F. EXIT.
147200
147300*---- COMPARA EL ARTICULO ACTUAL CONTRA UNA FILA DE LA TABLA, Y --
147400*---- SI LA DESCRIPCION ACTUAL ES MAS LARGA LA ACTUALIZA (SCD-1) -
147500 4210-BUSCAR-PRODUCTO-I.
147600
147700     IF WS-DPR-COD-ART (WS-IX-DIMPRO) = WS-COD-ARTIC THEN
147800        MOVE 'Y' TO WS-DIMPRO-ENCONTRADO
147900        MOVE WS-DPR-CLAVE (WS-IX-DIMPRO) TO WS-CLAVE-PRO-ENCON
148000        PERFORM 4211-LARGO-DESCRIP-NUEVA-I
148100           THRU 4211-LARGO-DESCRIP-NUEVA-F
148200        PERFORM 4212-LARGO-DESCRIP-VIEJA-I
148300           THRU 4212-LARGO-DESCRIP-VIEJA-F
148400        IF WS-LARGO-DESC-NUEVA > WS-LARGO-DESC-VIEJA THEN
148500           MOVE WS-DESCRIPCION TO WS-DPR-DESC-AC (WS-IX-DIMPRO)
148600           PERFORM 4215-REGRABAR-PRODUCTO-I
148700              THRU 4215-REGRABAR-PRODUCTO-F
148800        END-IF
148900     END-IF.
149000
149100 4210-BUSCAR-PRODUCTO-F. EXIT.
149200
149300*---- CALCULA EL LARGO SIN ESPACIOS AL BORDE DE LA DESCRIPCION ---
149400*---- NUEVA, RETROCEDIENDO DESDE EL ULTIMO BYTE DEL CAMPO --------
149500 4211-LARGO-DESCRIP-NUEVA-I.
149600
149700     MOVE 35 TO WS-IX-LARGO
149800
149900     PERFORM 4211-1-RETROCEDER-I THRU 4211-1-RETROCEDER-F
150000             UNTIL WS-IX-LARGO = ZEROS
150100                OR WS-DESCRIPCION (WS-IX-LARGO:1) NOT = SPACE
150200
150300     MOVE WS-IX-LARGO TO WS-LARGO-DESC-NUEVA.
150400
150500 4211-LARGO-DESCRIP-NUEVA-F. EXIT.
150600
150700 4211-1-RETROCEDER-I.
150800
150900     SUBTRACT 1 FROM WS-IX-LARGO.
151000
151100 4211-1-RETROCEDER-F. EXIT.
151200
151300*---- CALCULA EL LARGO SIN ESPACIOS AL BORDE DE LA DESCRIPCION ---
151400*---- YA EXISTENTE EN LA TABLA DE LA DIMENSION PRODUCTO ----------
151500 4212-LARGO-DESCRIP-VIEJA-I.
151600
151700     MOVE 35 TO WS-IX-LARGO
151800
151900     PERFORM 4212-1-RETROCEDER-I THRU 4212-1-RETROCEDER-F
152000             UNTIL WS-IX-LARGO = ZEROS
152100                OR WS-DPR-DESC-AC (WS-IX-DIMPRO)
152200                                   (WS-IX-LARGO:1) NOT = SPACE
152300
152400     MOVE WS-IX-LARGO TO WS-LARGO-DESC-VIEJA.
152500
152600 4212-LARGO-DESCRIP-VIEJA-F. EXIT.
152700
152800 4212-1-RETROCEDER-I.
152900
153000     SUBTRACT 1 FROM WS-IX-LARGO.
153100
153200 4212-1-RETROCEDER-F. EXIT.
153300
153400*---- REGRABA EL PRODUCTO CON LA DESCRIPCION MAS LARGA VISTA -----
153500 4215-REGRABAR-PRODUCTO-I.
153600
153700     MOVE WS-CLAVE-PRO-ENCON  TO DPR-CLAVE-PRODUCTO
153800     MOVE WS-COD-ARTIC        TO DPR-COD-ARTIC
153900     MOVE WS-DESCRIPCION      TO DPR-DESCRIPCION
154000     MOVE WS-CATEGORIA        TO DPR-CATEGORIA
154100     MOVE WS-SUBCATEGORIA     TO DPR-SUBCATEGORIA
154200     MOVE WS-ES-REGALO        TO DPR-ES-REGALO
154300
154400     REWRITE REG-DIMPRO FROM WS-REG-DIMPRO.
154500
154600 4215-REGRABAR-PRODUCTO-F. EXIT.
154700
154800*---- CREA UNA NUEVA FILA DE PRODUCTO (ALTA) ----------------------
154900 4220-CREAR-PRODUCTO-I.
155000
155100     ADD 1 TO WS-CANT-DIMPRO
155200     COMPUTE WS-CLAVE-PRO-ENCON = WS-CANT-DIMPRO
155300
155400     MOVE WS-CLAVE-PRO-ENCON  TO DPR-CLAVE-PRODUCTO
155500     MOVE WS-COD-ARTIC        TO DPR-COD-ARTIC
155600     MOVE WS-DESCRIPCION      TO DPR-DESCRIPCION
155700     MOVE WS-CATEGORIA        TO DPR-CATEGORIA
155800     MOVE WS-SUBCATEGORIA     TO DPR-SUBCATEGORIA
155900     MOVE WS-ES-REGALO        TO DPR-ES-REGALO
156000
156100     WRITE REG-DIMPRO FROM WS-REG-DIMPRO
156200
156300     MOVE WS-CLAVE-PRO-ENCON TO WS-DPR-CLAVE (WS-CANT-DIMPRO)
156400     MOVE WS-COD-ARTIC       TO WS-DPR-COD-ART (WS-CANT-DIMPRO)
156500     MOVE WS-DESCRIPCION     TO WS-DPR-DESC-AC (WS-CANT-DIMPRO).
156600
156700 4220-CREAR-PRODUCTO-F. EXIT.
156800
156900*------------------------------------------------------------------
157000*    CARGA DEL HECHO DE VENTAS Y ACUMULACION DE TOTALES (U6)
157100*------------------------------------------------------------------
157200 5000-GRABAR-HECHO-I.
157300
157400     IF WS-CLAVE-CLIENTE-OK NOT = ZEROS AND
157500        WS-CLAVE-PRODUCTO-OK NOT = ZEROS AND
157600        WS-CLAVE-FECHA-OK NOT = ZEROS THEN
157700        MOVE 'Y' TO WS-TODAS-CLAVES-OK
157800     ELSE
157900        MOVE 'N' TO WS-TODAS-CLAVES-OK
158000     END-IF
158100
158200     IF WS-TODAS-CLAVES-OK = 'Y' THEN
158300        MOVE WS-CLAVE-CLIENTE-OK  TO FAC-CLAVE-CLIENTE
158400        MOVE WS-CLAVE-PRODUCTO-OK TO FAC-CLAVE-PRODUCTO
158500        MOVE WS-CLAVE-FECHA-OK    TO FAC-CLAVE-FECHA
158600        MOVE WS-FACTURA-NUM       TO FAC-NRO-FACTURA
158700        MOVE WS-TIPO-TRANSAC      TO FAC-TIPO-TRANSAC
158800        MOVE WS-CANTIDAD          TO FAC-CANTIDAD
158900        MOVE WS-PRECIO-UNIT       TO FAC-PRECIO-UNIT
159000        MOVE WS-IMPORTE-LINEA     TO FAC-IMPORTE-LINEA
159100        MOVE WS-FECHA-TRANSAC     TO FAC-FECHA-HORA
159200        MOVE WS-CATEGORIA         TO FAC-CATEGORIA
159300        MOVE WS-SUBCATEGORIA      TO FAC-SUBCATEGORIA
159400        MOVE WS-ES-REGALO         TO FAC-ES-REGALO
159500        MOVE WS-LOTE-ID           TO FAC-LOTE-ID
159600        MOVE 'RETAIL-IN'          TO FAC-ORIGEN-DATO
159800
159900        WRITE REG-HECSAL FROM WS-REG-FACVENT
160000
160100        ADD 1 TO WS-CANT-CARGADOS
160110        ADD WS-IMPORTE-LINEA TO WS-TOT-REVENUE
160200        PERFORM 5100-ACUM-CONTROL-I THRU 5100-ACUM-CONTROL-F
160300        PERFORM 5200-ACUM-MUESTRA-I THRU 5200-ACUM-MUESTRA-F
160400     ELSE
160500        MOVE 'MISSING-FIELD' TO WS-MOTIVO-RECHAZO
160600        PERFORM 2900-GRABAR-RECHAZO-I THRU 2900-GRABAR-RECHAZO-F
160700     END-IF.
160800
160900 5000-GRABAR-HECHO-F. EXIT.
161000
161100*---- ACUMULA CANTIDAD E IMPORTE POR TIPO DE TRANSACCION (U6/U9) --
161200 5100-ACUM-CONTROL-I.
161300
161400     MOVE 'N' TO WS-CTL-ENCONTRADO
161500     MOVE ZEROS TO WS-IX-CTL
161600
161700     PERFORM 5110-BUSCAR-TIPO-CTL-I THRU 5110-BUSCAR-TIPO-CTL-F
161800             VARYING WS-IX-CTL FROM 1 BY 1
161900             UNTIL WS-IX-CTL > WS-CANT-TIPOS-CTL
162000                OR WS-CTL-ENCONTRADO = 'Y'
162100
162200     IF WS-CTL-ENCONTRADO = 'N' AND WS-CANT-TIPOS-CTL < 10 THEN
162300        ADD 1 TO WS-CANT-TIPOS-CTL
162400        MOVE WS-TIPO-TRANSAC TO WS-CTL-TIPO (WS-CANT-TIPOS-CTL)
162500        ADD 1 TO WS-CTL-CANTIDAD (WS-CANT-TIPOS-CTL)
162600        ADD WS-IMPORTE-LINEA TO WS-CTL-IMPORTE (WS-CANT-TIPOS-CTL)
162700     END-IF.
162800
162900 5100-ACUM-CONTROL-F. EXIT.
163000
163100*---- COMPARA EL TIPO ACTUAL CONTRA UNA FILA DE LA TABLA DE CONTROL
163200 5110-BUSCAR-TIPO-CTL-I.
163300
163400     IF WS-CTL-TIPO (WS-IX-CTL) = WS-TIPO-TRANSAC THEN
163500        MOVE 'Y' TO WS-CTL-ENCONTRADO
163600        ADD 1 TO WS-CTL-CANTIDAD (WS-IX-CTL)
163700        ADD WS-IMPORTE-LINEA TO WS-CTL-IMPORTE (WS-IX-CTL)
163800     END-IF.
163900
164000 5110-BUSCAR-TIPO-CTL-F. EXIT.
164100
164200*---- GUARDA LOS PRIMEROS 1000 HECHOS CARGADOS PARA CALIDAD (U7) --
164300 5200-ACUM-MUESTRA-I.
164400
164500     IF WS-CANT-CARGADOS <= 1000 THEN
164600        MOVE WS-CANT-CARGADOS TO WS-CANT-MUESTRA
164700
164800        IF FAC-CLAVE-CLIENTE NOT = ZEROS THEN
164900           MOVE 'Y' TO WS-MUE-CLI-OK (WS-CANT-MUESTRA)
165000        ELSE
165100           MOVE 'N' TO WS-MUE-CLI-OK (WS-CANT-MUESTRA)
165200        END-IF
165300
165400        MOVE 'Y' TO WS-MUE-FAC-OK (WS-CANT-MUESTRA)
165500        MOVE 'Y' TO WS-MUE-PRO-OK (WS-CANT-MUESTRA)
165600        MOVE 'Y' TO WS-MUE-FECHA-OK (WS-CANT-MUESTRA)
165700        MOVE 'N' TO WS-MUE-DUPLIC (WS-CANT-MUESTRA)
165800        MOVE WS-CANTIDAD    TO WS-MUE-CANTIDAD (WS-CANT-MUESTRA)
165900        MOVE WS-PRECIO-UNIT TO WS-MUE-PRECIO   (WS-CANT-MUESTRA)
165910        MOVE WS-HUELLA      TO WS-MUE-HUELLA   (WS-CANT-MUESTRA)
166000     END-IF.
166100
166200 5200-ACUM-MUESTRA-F. EXIT.
166300
166400*------------------------------------------------------------------
166500*    MONITOREO DE CALIDAD DE DATOS SOBRE LA MUESTRA CARGADA (U7)
166600*------------------------------------------------------------------
166700 6000-CALIDAD-I.
166800
166900     PERFORM 6010-INIC-METRICAS-I THRU 6010-INIC-METRICAS-F
167000     PERFORM 6020-CALC-COMPLETITUD-I THRU 6020-CALC-COMPLETITUD-F
167100     PERFORM 6030-CALC-UNICIDAD-I    THRU 6030-CALC-UNICIDAD-F
167200     PERFORM 6040-CALC-RANGOS-I      THRU 6040-CALC-RANGOS-F
167300     PERFORM 6050-EVAL-UMBRALES-I    THRU 6050-EVAL-UMBRALES-F
167400     PERFORM 6060-CALC-SCORE-I       THRU 6060-CALC-SCORE-F
167500     PERFORM 6070-GRABAR-METRICAS-I  THRU 6070-GRABAR-METRICAS-F
167600     PERFORM 6500-ALERTAR-I          THRU 6500-ALERTAR-F.
167700
167800 6000-CALIDAD-F. EXIT.
167900
168000*---- CARGA NOMBRES Y UMBRALES FIJOS DE LAS 7 METRICAS DE CALIDAD -
168100 6010-INIC-METRICAS-I.
168200
168300     MOVE 'invoice_completeness'   TO WS-CLD-METRICA (1)
168400     MOVE 95.0000                  TO WS-CLD-UMBRAL  (1)
168500     MOVE 'product_completeness'   TO WS-CLD-METRICA (2)
168600     MOVE 95.0000                  TO WS-CLD-UMBRAL  (2)
168700     MOVE 'customer_completeness'  TO WS-CLD-METRICA (3)
168800     MOVE 80.0000                  TO WS-CLD-UMBRAL  (3)
168900     MOVE 'transaction_uniqueness' TO WS-CLD-METRICA (4)
169000     MOVE 99.0000                  TO WS-CLD-UMBRAL  (4)
169100     MOVE 'quantity_range'         TO WS-CLD-METRICA (5)
169200     MOVE 95.0000                  TO WS-CLD-UMBRAL  (5)
169300     MOVE 'price_range'            TO WS-CLD-METRICA (6)
169400     MOVE 98.0000                  TO WS-CLD-UMBRAL  (6)
169500     MOVE 'date_validity'          TO WS-CLD-METRICA (7)
169600     MOVE 100.0000                 TO WS-CLD-UMBRAL  (7).
169700
169800 6010-INIC-METRICAS-F. EXIT.
169900
170000*---- CALCULA LOS PORCENTAJES DE COMPLETITUD SOBRE LA MUESTRA -----
170100 6020-CALC-COMPLETITUD-I.
170200
170300     IF WS-CANT-MUESTRA = ZEROS THEN
170400        MOVE ZEROS TO WS-CLD-VALOR (1)
170500        MOVE ZEROS TO WS-CLD-VALOR (2)
170600        MOVE ZEROS TO WS-CLD-VALOR (3)
170700     ELSE
170800        MOVE 100.0000 TO WS-CLD-VALOR (1)
170900        MOVE 100.0000 TO WS-CLD-VALOR (2)
171000        MOVE ZEROS    TO WS-IX-CLD
171100        PERFORM 6021-CONTAR-CLI-OK-I THRU 6021-CONTAR-CLI-OK-F
171200                VARYING WS-IX-TAB FROM 1 BY 1
171300                UNTIL WS-IX-TAB > WS-CANT-MUESTRA
171400        COMPUTE WS-CLD-VALOR (3) ROUNDED =
171500                (WS-IX-CLD * 100) / WS-CANT-MUESTRA
171600     END-IF.
171700
171800 6020-CALC-COMPLETITUD-F. EXIT.
171900
172000*---- CUENTA CUANTAS FILAS DE LA MUESTRA TIENEN CLIENTE RESUELTO --
172100 6021-CONTAR-CLI-OK-I.
172200
172300     IF WS-MUE-CLI-OK (WS-IX-TAB) = 'Y' THEN
172400        ADD 1 TO WS-IX-CLD
172500     END-IF.
172600
172700 6021-CONTAR-CLI-OK-F. EXIT.
172800
172900*---- CALCULA EL PORCENTAJE DE HUELLAS DISTINTAS EN LA MUESTRA -----
172950*    2012-04-18  MGV  LA METRICA PASA A MEDIRSE SOBRE LA MUESTRA
172960*                     DE HECHOS CARGADOS (IGUAL QUE LAS DEMAS
172970*                     METRICAS DE ESTE GRUPO) EN VEZ DEL TOTAL
172980*                     DE RENGLONES LEIDOS                REQ-0822
173000 6030-CALC-UNICIDAD-I.
173100
173200     IF WS-CANT-MUESTRA = ZEROS THEN
173300        MOVE ZEROS TO WS-CLD-VALOR (4)
173400     ELSE
173410        MOVE ZEROS TO WS-CANT-HUELLA-DUP
173420        PERFORM 6031-CONTAR-HUELLA-DUP-I THRU 6031-CONTAR-HUELLA-DUP-F
173430                VARYING WS-IX-MUE-EXT FROM 1 BY 1
173440                UNTIL WS-IX-MUE-EXT > WS-CANT-MUESTRA
173600        COMPUTE WS-CLD-VALOR (4) ROUNDED =
173610           ((WS-CANT-MUESTRA - WS-CANT-HUELLA-DUP) * 100)
173700           / WS-CANT-MUESTRA
173800     END-IF.
173900
174000 6030-CALC-UNICIDAD-F. EXIT.
174010
174020*---- BUSCA SI LA HUELLA DE LA FILA YA APARECIO ANTES EN LA MUESTRA
174030 6031-CONTAR-HUELLA-DUP-I.
174040
174050     MOVE 'N' TO WS-HUELLA-IGUAL
174060     MOVE ZEROS TO WS-IX-MUE-INT
174070
174080     PERFORM 6032-COMPARAR-HUELLA-I THRU 6032-COMPARAR-HUELLA-F
174090             VARYING WS-IX-MUE-INT FROM 1 BY 1
174100             UNTIL WS-IX-MUE-INT >= WS-IX-MUE-EXT
174110                OR WS-HUELLA-IGUAL = 'Y'
174120
174130     IF WS-HUELLA-IGUAL = 'Y' THEN
174140        ADD 1 TO WS-CANT-HUELLA-DUP
174150     END-IF.
174160
174170 6031-CONTAR-HUELLA-DUP-F. EXIT.
174180
174190*---- COMPARA LA HUELLA DE LA FILA EXTERNA CONTRA UNA FILA ANTERIOR
174200 6032-COMPARAR-HUELLA-I.
174210
174220     IF WS-MUE-HUELLA (WS-IX-MUE-INT) = WS-MUE-HUELLA (WS-IX-MUE-EXT) THEN
174230        MOVE 'Y' TO WS-HUELLA-IGUAL
174240     END-IF.
174250
174260 6032-COMPARAR-HUELLA-F. EXIT.
174270
174280*---- CALCULA LOS PORCENTAJES DE CANTIDAD, PRECIO Y FECHA EN RANGO
174300 6040-CALC-RANGOS-I.
174400
174500     IF WS-CANT-MUESTRA = ZEROS THEN
174600        MOVE ZEROS    TO WS-CLD-VALOR (5)
174700        MOVE ZEROS    TO WS-CLD-VALOR (6)
174800        MOVE 100.0000 TO WS-CLD-VALOR (7)
174900     ELSE
175000        MOVE ZEROS TO WS-IX-CLD
175100        MOVE ZEROS TO WS-IX-TAB2
175200        PERFORM 6041-CONTAR-RANGOS-I THRU 6041-CONTAR-RANGOS-F
175300                VARYING WS-IX-TAB FROM 1 BY 1
175400                UNTIL WS-IX-TAB > WS-CANT-MUESTRA
175500        COMPUTE WS-CLD-VALOR (5) ROUNDED =
175600                (WS-IX-CLD  * 100) / WS-CANT-MUESTRA
175700        COMPUTE WS-CLD-VALOR (6) ROUNDED =
175800                (WS-IX-TAB2 * 100) / WS-CANT-MUESTRA
175900        MOVE 100.0000 TO WS-CLD-VALOR (7)
176000     END-IF.
176100
176200 6040-CALC-RANGOS-F. EXIT.
176300
176400*---- CUENTA CUANTAS FILAS DE LA MUESTRA ESTAN DENTRO DE RANGO ----
176500 6041-CONTAR-RANGOS-I.
176600
176700     IF WS-MUE-CANTIDAD (WS-IX-TAB) >= -1000 AND
176800        WS-MUE-CANTIDAD (WS-IX-TAB) <=  10000 THEN
176900        ADD 1 TO WS-IX-CLD
177000     END-IF
177100
177200     IF WS-MUE-PRECIO (WS-IX-TAB) >= ZEROS AND
177300        WS-MUE-PRECIO (WS-IX-TAB) <= 1000 THEN
177400        ADD 1 TO WS-IX-TAB2
177500     END-IF.
177600
177700 6041-CONTAR-RANGOS-F. EXIT.
177800
177900*---- COMPARA CADA METRICA CONTRA SU UMBRAL Y MARCA SI CUMPLE -----
178000 6050-EVAL-UMBRALES-I.
178100
178200     MOVE ZEROS TO WS-CANT-OK-CALIDAD
178300
178400     PERFORM 6051-VERIF-UMBRAL-I THRU 6051-VERIF-UMBRAL-F
178500             VARYING WS-IX-CLD FROM 1 BY 1 UNTIL WS-IX-CLD > 7.
178600
178700 6050-EVAL-UMBRALES-F. EXIT.
178800
178900*---- MARCA SI UNA METRICA PUNTUAL CUMPLE SU UMBRAL ---------------
179000 6051-VERIF-UMBRAL-I.
179100
179200     IF WS-CLD-VALOR (WS-IX-CLD) >= WS-CLD-UMBRAL (WS-IX-CLD) THEN
179300        MOVE 'Y' TO WS-CLD-CUMPLE (WS-IX-CLD)
179400        ADD 1 TO WS-CANT-OK-CALIDAD
179500     ELSE
179600        MOVE 'N' TO WS-CLD-CUMPLE (WS-IX-CLD)
179700     END-IF.
179800
179900 6051-VERIF-UMBRAL-F. EXIT.
180000
180100*---- CALCULA EL PUNTAJE GLOBAL DE CALIDAD (PROMEDIO) -------------
180200 6060-CALC-SCORE-I.
180300
180400     MOVE ZEROS TO WS-SCORE-CALIDAD
180500
180600     PERFORM 6061-SUMAR-VALOR-I THRU 6061-SUMAR-VALOR-F
180700             VARYING WS-IX-CLD FROM 1 BY 1 UNTIL WS-IX-CLD > 7
180800
180900     COMPUTE WS-SCORE-CALIDAD ROUNDED = WS-SCORE-CALIDAD / 7.
181000
181100 6060-CALC-SCORE-F. EXIT.
181200
181300*---- ACUMULA EL VALOR DE CADA METRICA PARA EL PROMEDIO -----------
181400 6061-SUMAR-VALOR-I.
181500
181600     ADD WS-CLD-VALOR (WS-IX-CLD) TO WS-SCORE-CALIDAD.
181700
181800 6061-SUMAR-VALOR-F. EXIT.
181900
182000*---- GRABA UNA FILA DE METRICAS DE CALIDAD POR CADA UNA DE LAS 7 -
182100 6070-GRABAR-METRICAS-I.
182200
182300     PERFORM 6071-GRABAR-1-METRICA-I THRU 6071-GRABAR-1-METRICA-F
182400             VARYING WS-IX-CLD FROM 1 BY 1 UNTIL WS-IX-CLD > 7.
182500
182600 6070-GRABAR-METRICAS-F. EXIT.
182700
182800*---- GRABA LA FILA DE UNA METRICA PUNTUAL EN EL ARCHIVO DE CALIDAD
182900 6071-GRABAR-1-METRICA-I.
183000
183100     MOVE 'fact_sales'              TO CAL-TABLA
183200     MOVE WS-CLD-METRICA (WS-IX-CLD) TO CAL-METRICA
183300     MOVE WS-CLD-VALOR   (WS-IX-CLD) TO CAL-VALOR
183400     MOVE WS-CLD-UMBRAL  (WS-IX-CLD) TO CAL-UMBRAL
183500     MOVE WS-CLD-CUMPLE  (WS-IX-CLD) TO CAL-CUMPLE
183600     MOVE WS-LOTE-ID                 TO CAL-LOTE-ID
183700
183800     WRITE REG-CALIDA FROM WS-REG-CALIDAD.
183900
184000 6071-GRABAR-1-METRICA-F. EXIT.
184100
184200*------------------------------------------------------------------
184300*    EMISION DE ALERTAS DE CALIDAD SEGUN EL PUNTAJE GLOBAL (U8)
184400*------------------------------------------------------------------
184500 6500-ALERTAR-I.
184600
184700     IF WS-SCORE-CALIDAD < 70 THEN
184800        MOVE 'CRITICAL' TO WS-NIVEL-ALERTA
184900     ELSE
185000        IF WS-SCORE-CALIDAD < 90 THEN
185100           MOVE 'WARNING' TO WS-NIVEL-ALERTA
185200        ELSE
185300           MOVE SPACES TO WS-NIVEL-ALERTA
185400        END-IF
185500     END-IF.
185600
185700 6500-ALERTAR-F. EXIT.
185800
185900*------------------------------------------------------------------
186000*    IMPRESION DEL LISTADO DE CONTROL DE LA CORRIDA (U9)
186100*------------------------------------------------------------------
186200 8000-IMPRIMIR-I.
186300
186400     MOVE ZEROS TO WS-CUENTA-PAGINA
186500     PERFORM 8100-IMP-TITULOS-I THRU 8100-IMP-TITULOS-F
186600
186700     MOVE ZEROS TO WS-IX-CTL
186800     PERFORM 8200-IMP-DETALLE-I THRU 8200-IMP-DETALLE-F
186900             VARYING WS-IX-CTL FROM 1 BY 1
187000             UNTIL WS-IX-CTL > WS-CANT-TIPOS-CTL
187100
187200     PERFORM 8300-IMP-TOTALES-I THRU 8300-IMP-TOTALES-F
187300
187400     MOVE ZEROS TO WS-IX-CLD
187500     PERFORM 8400-IMP-CALIDAD-I THRU 8400-IMP-CALIDAD-F
187600             VARYING WS-IX-CLD FROM 1 BY 1 UNTIL WS-IX-CLD > 7
187650
187660     PERFORM 8450-IMP-TOT-CALIDAD-I THRU 8450-IMP-TOT-CALIDAD-F
187700
187800     IF WS-NIVEL-ALERTA NOT = SPACES THEN
187900        PERFORM 8500-IMP-ALERTA-I THRU 8500-IMP-ALERTA-F
188000     END-IF.
188100
188200 8000-IMPRIMIR-F. EXIT.
188300
188400*---- IMPRIME EL ENCABEZADO Y EL SUBTITULO DE UNA NUEVA PAGINA ----
188500 8100-IMP-TITULOS-I.
188600
188700     ADD 1 TO WS-CUENTA-PAGINA
188800     MOVE ZEROS      TO WS-CUENTA-LINEA
188900     MOVE WS-LOTE-ID  TO IMP-TIT-LOTE
189000     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA
189100
189200     WRITE REG-LISTADO FROM IMP-TITULO AFTER ADVANCING PAGE
189300     WRITE REG-LISTADO FROM IMP-SUBTITULO AFTER ADVANCING 2 LINES
189400     ADD 3 TO WS-CUENTA-LINEA.
189500
189600 8100-IMP-TITULOS-F. EXIT.
189700
189800*---- IMPRIME UN RENGLON DE DETALLE POR TIPO DE TRANSACCION -------
189900 8200-IMP-DETALLE-I.
190000
190100     IF WS-CUENTA-LINEA > 50 THEN
190200        PERFORM 8100-IMP-TITULOS-I THRU 8100-IMP-TITULOS-F
190300     END-IF
190400
190500     MOVE WS-CTL-TIPO    (WS-IX-CTL) TO IMP-DET-TIPO
190600     MOVE WS-CTL-CANTIDAD (WS-IX-CTL) TO IMP-DET-CANT
190700     MOVE WS-CTL-IMPORTE (WS-IX-CTL) TO IMP-DET-IMPORTE
190800
190900     WRITE REG-LISTADO FROM IMP-DETALLE-TIPO AFTER ADVANCING 1 LINE
191000     ADD 1 TO WS-CUENTA-LINEA.
191100
191200 8200-IMP-DETALLE-F. EXIT.
191300
191400*---- IMPRIME LOS TOTALES GENERALES DE LA CORRIDA (U9) -------------
191450*    2012-04-18  MGV  SE IMPRIMEN TODOS LOS CONTADORES, EL REVENUE
191460*                     Y EL PORCENTAJE DE EXITO           REQ-0822
191500 8300-IMP-TOTALES-I.
191600
191700     MOVE WS-CANT-LEIDOS    TO IMP-TOT-LEIDOS
191710     MOVE WS-CANT-LIMPIOS   TO IMP-TOT-LIMPIOS
191720     MOVE WS-CANT-TRANSFORM TO IMP-TOT-TRANSF
191800     MOVE WS-CANT-CARGADOS  TO IMP-TOT-CARGAD
191810     MOVE WS-CANT-RECHAZADOS TO IMP-TOT-RECHAZ
191900
192000     WRITE REG-LISTADO FROM IMP-TOTALES AFTER ADVANCING 2 LINES
192100     ADD 2 TO WS-CUENTA-LINEA
192110
192120     IF WS-CANT-LEIDOS = ZEROS THEN
192130        MOVE ZEROS TO WS-PCT-EXITO
192140     ELSE
192150        COMPUTE WS-PCT-EXITO ROUNDED =
192160                (WS-CANT-CARGADOS * 100) / WS-CANT-LEIDOS
192170     END-IF
192180
192190     MOVE WS-TOT-REVENUE TO IMP-TOT-REVENUE
192200     MOVE WS-PCT-EXITO   TO IMP-TOT-PCTEXI
192210
192220     WRITE REG-LISTADO FROM IMP-TOTALES-2 AFTER ADVANCING 1 LINE
192230     ADD 1 TO WS-CUENTA-LINEA.
192300
192400 8300-IMP-TOTALES-F. EXIT.
192450
192500*---- IMPRIME UN RENGLON DE DETALLE POR METRICA DE CALIDAD --------
192600 8400-IMP-CALIDAD-I.
192700
192800     MOVE WS-CLD-METRICA (WS-IX-CLD) TO IMP-CLD-METRICA
192900     MOVE WS-CLD-VALOR   (WS-IX-CLD) TO IMP-CLD-VALOR
193000     MOVE WS-CLD-UMBRAL  (WS-IX-CLD) TO IMP-CLD-UMBRAL
193100
193200     IF WS-CLD-CUMPLE (WS-IX-CLD) = 'Y' THEN
193300        MOVE 'PASS' TO IMP-CLD-ESTADO
193400     ELSE
193500        MOVE 'FAIL' TO IMP-CLD-ESTADO
193600     END-IF
193700
193800     WRITE REG-LISTADO FROM IMP-DETALLE-CALIDAD
193900                        AFTER ADVANCING 1 LINE
194000     ADD 1 TO WS-CUENTA-LINEA.
194100
194200 8400-IMP-CALIDAD-F. EXIT.
194210
194220*---- IMPRIME LOS TOTALES DE CHEQUEOS AL PIE DEL DETALLE (U7) -------
194230*    2012-04-18  MGV  ALTA DEL RENGLON DE TOTALES DE CALIDAD,
194240*                     ANTES SOLO SE MOSTRABAN POR DISPLAY AL
194250*                     CERRAR EL JOB                        REQ-0822
194260 8450-IMP-TOT-CALIDAD-I.
194270
194280     MOVE 7                  TO IMP-CLD-TOT-CHQ
194290     MOVE WS-CANT-OK-CALIDAD TO IMP-CLD-TOT-OK
194300     COMPUTE IMP-CLD-TOT-BAD = 7 - WS-CANT-OK-CALIDAD
194310
194320     COMPUTE WS-PCT-CALIDAD ROUNDED = (WS-CANT-OK-CALIDAD * 100) / 7
194330     MOVE WS-PCT-CALIDAD     TO IMP-CLD-TOT-PCT
194340     MOVE WS-SCORE-CALIDAD   TO IMP-CLD-TOT-SCR
194350
194360     WRITE REG-LISTADO FROM IMP-TOT-CALIDAD AFTER ADVANCING 2 LINES
194370     ADD 2 TO WS-CUENTA-LINEA.
194380
194390 8450-IMP-TOT-CALIDAD-F. EXIT.
194400
194410*---- IMPRIME LA LINEA DE ALERTA SI EL PUNTAJE LO REQUIERE ---------
194500 8500-IMP-ALERTA-I.
194600
194700     MOVE WS-NIVEL-ALERTA TO IMP-ALE-NIVEL
194800     MOVE 'PUNTAJE DE CALIDAD POR DEBAJO DEL UMBRAL ACEPTABLE'
194900          TO IMP-ALE-TEXTO
195000
195100     WRITE REG-LISTADO FROM IMP-ALERTA AFTER ADVANCING 2 LINES
195200     ADD 2 TO WS-CUENTA-LINEA.
195300
195400 8500-IMP-ALERTA-F. EXIT.
195500
195600*------------------------------------------------------------------
195700*    GRABACION DEL REGISTRO DE LINAJE DE LA CORRIDA (U6)
195800*------------------------------------------------------------------
195900 9000-GRABAR-LINAJE-I.
196000
196100     MOVE WS-LOTE-ID         TO LIN-LOTE-ID
196200     MOVE 'DDVTAENT'         TO LIN-ARCHIVO-FUENTE
196300     MOVE 'fact_sales'       TO LIN-TABLA-DESTINO
196400     MOVE WS-CANT-LEIDOS     TO LIN-CANT-PROCESADOS
196500     MOVE WS-CANT-CARGADOS   TO LIN-CANT-INSERTADOS
196600     MOVE WS-CANT-RECHAZADOS TO LIN-CANT-RECHAZADOS
196700
196800     IF WS-CANT-LEIDOS = ZEROS THEN
196900        MOVE 'FAILED' TO LIN-ESTADO
197000     ELSE
197100        IF WS-CANT-RECHAZADOS = ZEROS THEN
197200           MOVE 'SUCCESS' TO LIN-ESTADO
197300        ELSE
197400           IF WS-CANT-CARGADOS = ZEROS THEN
197500              MOVE 'FAILED' TO LIN-ESTADO
197600           ELSE
197700              MOVE 'PARTIAL' TO LIN-ESTADO
197800           END-IF
197900        END-IF
198000     END-IF
198100
198200     WRITE REG-LINAJE FROM WS-REG-LINAJE.
198300
198400 9000-GRABAR-LINAJE-F. EXIT.
198500
198600*------------------------------------------------------------------
198700*    CIERRE DE ARCHIVOS Y VISUALIZACION DE TOTALES FINALES
198800*------------------------------------------------------------------
198900 9999-FINAL-I.
199000
199100     CLOSE VTAENT
199200     CLOSE HECSAL
199300     CLOSE DIMCLI
199400     CLOSE DIMPRO
199500     CLOSE DIMFEC
199600     CLOSE RECHAZ
199700     CLOSE LINAJE
199800     CLOSE CALIDA
199900     CLOSE LISTADO
200000
200100     DISPLAY '=============================================='
200200     MOVE WS-CANT-LEIDOS TO WS-NUM-EDIT
200300     DISPLAY ' TOTAL DE RENGLONES LEIDOS:    ' WS-NUM-EDIT
200400     MOVE WS-CANT-CARGADOS TO WS-NUM-EDIT
200500     DISPLAY ' TOTAL DE HECHOS CARGADOS:     ' WS-NUM-EDIT
200600     MOVE WS-CANT-RECHAZADOS TO WS-NUM-EDIT
200700     DISPLAY ' TOTAL DE RENGLONES RECHAZADOS: ' WS-NUM-EDIT
200800     MOVE WS-CANT-DUPLICADOS TO WS-NUM-EDIT
200900     DISPLAY ' TOTAL DE DUPLICADOS DESCARTADOS: ' WS-NUM-EDIT
201000     MOVE WS-SCORE-CALIDAD TO WS-PCT-EDIT
201100     DISPLAY ' PUNTAJE GLOBAL DE CALIDAD:     ' WS-PCT-EDIT.
201200
201300 9999-FINAL-F. EXIT.
