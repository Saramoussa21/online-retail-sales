000100*    DIMCLI
000200******************************************************************
000300*    LAYOUT DIMENSION CLIENTE (TIPO 2 - HISTORIA POR PAIS)      *
000400*    ARCHIVO QSAM SECUENCIAL - LARGO 60 BYTES                    *
000500******************************************************************
000600*    MANTENIMIENTO                                               *
000700*    1998-05-08  RAH  ALTA INICIAL DEL LAYOUT                    *
000800*    2004-09-30  MGV  SE AGREGA VIGENCIA POR CAMBIO DE PAIS      *
000900******************************************************************
001000 01  WS-REG-DIMCLI.
001100*    CLAVE SUSTITUTA, ASIGNADA AL CREAR LA FILA
001200     03  DCL-CLAVE-CLIENTE   PIC S9(09)  COMP-3 VALUE ZEROS.
001300*    IDENTIFICADOR NATURAL DE CLIENTE (NEGOCIO)
001400     03  DCL-COD-CLIENTE     PIC X(10)   VALUE SPACES.
001500*    PAIS VIGENTE EN ESTA FILA DE HISTORIA
001600     03  DCL-PAIS            PIC X(16)   VALUE SPACES.
001700*    FECHA DESDE LA QUE ESTA FILA ES VIGENTE (AAAAMMDD)
001800     03  DCL-FECHA-DESDE     PIC 9(08)   COMP-3 VALUE ZEROS.
001900*    FECHA HASTA LA QUE ESTA FILA FUE VIGENTE (AAAAMMDD)
002000     03  DCL-FECHA-HASTA     PIC 9(08)   COMP-3 VALUE ZEROS.
002100*    INDICADOR DE FILA VIGENTE ('Y' = SI, 'N' = HISTORICA)
002200     03  DCL-VIGENTE         PIC X(01)   VALUE 'Y'.
002300*    HOLGURA PARA FUTURAS AMPLIACIONES DEL LAYOUT
002400     03  FILLER              PIC X(18)   VALUE SPACES.
