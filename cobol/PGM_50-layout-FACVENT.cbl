000100*    FACVENT
000200******************************************************************
000300*    LAYOUT HECHO DE VENTAS (FACT-SALES)                        *
000400*    ARCHIVO QSAM SECUENCIAL - LARGO 150 BYTES                   *
000500*    UN RENGLON POR HECHO CARGADO AL DATAWAREHOUSE               *
000600******************************************************************
000700*    MANTENIMIENTO                                               *
000800*    1997-02-04  RAH  ALTA INICIAL DEL LAYOUT                    *
000900*    2001-11-19  CBF  CLAVES DE DIMENSION A COMP-3 REQ-0398      *
000950*    2012-04-18  MGV  SE AGREGA HUELLA DEL RENGLON (FACTURA +    *
000960*                     ARTICULO + CANTIDAD + PRECIO) REQ-0820     *
000970*    2012-04-25  MGV  SE QUITA LA HUELLA DEL LAYOUT; LA MUESTRA  *
000980*                     DE CALIDAD YA LA CALCULA Y GUARDA APARTE   *
000990*                     (WS-MUE-HUELLA), EL HECHO VUELVE A 150B    *
000995*                     DE ACUERDO AL LARGO FIJADO       REQ-0823  *
001000******************************************************************
001100 01  WS-REG-FACVENT.
001200*    CLAVE SUSTITUTA DE LA DIMENSION CLIENTE
001300     03  FAC-CLAVE-CLIENTE   PIC S9(09)   COMP-3 VALUE ZEROS.
001400*    CLAVE SUSTITUTA DE LA DIMENSION PRODUCTO
001500     03  FAC-CLAVE-PRODUCTO  PIC S9(09)   COMP-3 VALUE ZEROS.
001600*    CLAVE SUSTITUTA DE LA DIMENSION FECHA (AAAAMMDD)
001700     03  FAC-CLAVE-FECHA     PIC 9(08)    COMP-3 VALUE ZEROS.
001800*    NUMERO DE FACTURA (SIN EL PREFIJO DE NOTA DE CREDITO)
001900     03  FAC-NRO-FACTURA     PIC 9(07)    COMP-3 VALUE ZEROS.
002000*    TIPO DE TRANSACCION CLASIFICADO POR EL PROCESO (U3)
002100     03  FAC-TIPO-TRANSAC    PIC X(18)    VALUE SPACES.
002200*    CANTIDAD DE LA LINEA (PUEDE SER NEGATIVA EN DEVOLUCIONES)
002300     03  FAC-CANTIDAD        PIC S9(07)   COMP-3 VALUE ZEROS.
002400*    PRECIO UNITARIO YA VALIDADO Y REDONDEADO A 2 DECIMALES
002500     03  FAC-PRECIO-UNIT     PIC S9(07)V99 COMP-3 VALUE ZEROS.
002600*    IMPORTE DE LA LINEA = CANTIDAD * PRECIO UNITARIO
002700     03  FAC-IMPORTE-LINEA   PIC S9(13)V99 COMP-3 VALUE ZEROS.
002800*    FECHA-HORA ORIGINAL DE LA TRANSACCION
002900     03  FAC-FECHA-HORA      PIC X(19)    VALUE SPACES.
003000*    CATEGORIA DE PRODUCTO DERIVADA DEL COD-ARTIC
003100     03  FAC-CATEGORIA       PIC X(20)    VALUE SPACES.
003200*    SUBCATEGORIA DE PRODUCTO DERIVADA DEL COD-ARTIC
003300     03  FAC-SUBCATEGORIA    PIC X(20)    VALUE SPACES.
003400*    INDICADOR SI EL ARTICULO ES UN REGALO (Y/N)
003500     03  FAC-ES-REGALO       PIC X(01)    VALUE 'N'.
003600*    IDENTIFICADOR DEL LOTE DE CORRIDA QUE GENERO EL HECHO
003700     03  FAC-LOTE-ID         PIC X(20)    VALUE SPACES.
003800*    ORIGEN DEL DATO (SIEMPRE 'RETAIL-IN' EN ESTA VERSION)
003900     03  FAC-ORIGEN-DATO     PIC X(10)    VALUE SPACES.
004000*    HOLGURA PARA FUTURAS AMPLIACIONES DEL LAYOUT
004100     03  FILLER              PIC X(06)    VALUE SPACES.
