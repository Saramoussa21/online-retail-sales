000100*    RECHAZ
000200******************************************************************
000300*    LAYOUT RECHAZOS DE VENTAS (REGISTROS NO CARGADOS)          *
000400*    ARCHIVO QSAM SECUENCIAL - LARGO 140 BYTES                   *
000500******************************************************************
000600*    MANTENIMIENTO                                               *
000700*    1996-03-11  RAH  ALTA INICIAL DEL LAYOUT                    *
000800******************************************************************
000900 01  WS-REG-RECHAZ.
001000*    MOTIVO DEL RECHAZO, VER TABLA DE CODIGOS EN PGMVTAET
001100*    VALORES: MISSING-FIELD, BAD-NUMERIC, BAD-INVOICE, ZERO-QTY,
001200*             NEG-PRICE, BAD-DATE, DUPLICATE
001300     03  RCH-MOTIVO          PIC X(20)   VALUE SPACES.
001400*    RENGLON ORIGINAL TAL COMO LLEGO DEL ARCHIVO DE ENTRADA
001500*    NO SE DEJA HOLGURA: EL RENGLON OCUPA LOS 120 BYTES ENTEROS
001600     03  RCH-RENGLON-ORIG    PIC X(120)  VALUE SPACES.
