000100*    DIMFEC
000200******************************************************************
000300*    LAYOUT DIMENSION FECHA (CALENDARIO)                        *
000400*    ARCHIVO QSAM SECUENCIAL - LARGO 50 BYTES                    *
000500******************************************************************
000600*    MANTENIMIENTO                                               *
000700*    1998-05-11  RAH  ALTA INICIAL DEL LAYOUT                    *
000800*    1999-10-06  RAH  ATRIBUTOS DE CALENDARIO PARA Y2K REQ-0299  *
000900******************************************************************
001000 01  WS-REG-DIMFEC.
001100*    CLAVE DE FECHA = AÑO * 10000 + MES * 100 + DIA
001200     03  DFE-CLAVE-FECHA     PIC 9(08)   COMP-3 VALUE ZEROS.
001300     03  DFE-ANIO            PIC 9(04)   COMP-3 VALUE ZEROS.
001400     03  DFE-TRIMESTRE       PIC 9(01)   COMP-3 VALUE ZEROS.
001500     03  DFE-MES             PIC 9(02)   COMP-3 VALUE ZEROS.
001600     03  DFE-DIA-MES         PIC 9(02)   COMP-3 VALUE ZEROS.
001700*    DIA DE SEMANA ISO (1 = LUNES ... 7 = DOMINGO)
001800     03  DFE-DIA-SEMANA      PIC 9(01)   COMP-3 VALUE ZEROS.
001900     03  DFE-NOM-MES         PIC X(09)   VALUE SPACES.
002000     03  DFE-NOM-DIA         PIC X(09)   VALUE SPACES.
002100     03  DFE-NOM-TRIM        PIC X(02)   VALUE SPACES.
002200*    INDICADOR DE FIN DE SEMANA ('Y' SABADO O DOMINGO)
002300     03  DFE-FIN-SEMANA      PIC X(01)   VALUE 'N'.
002400*    HOLGURA PARA FUTURAS AMPLIACIONES DEL LAYOUT
002500     03  FILLER              PIC X(15)   VALUE SPACES.
