000100*    RETVENT
000200******************************************************************
000300*    LAYOUT ENTRADA DE VENTAS ONLINE                            *
000400*    ARCHIVO QSAM SECUENCIAL DE LINEA - LARGO 120 BYTES          *
000500*    UNA LINEA = UN RENGLON DE FACTURA (INVOICE LINE)            *
000600******************************************************************
000700*    MANTENIMIENTO                                               *
000800*    1996-03-11  RAH  ALTA INICIAL DEL LAYOUT                    *
000900*    2003-07-22  MGV  SE AMPLIA PAIS DE X(12) A X(16) REQ-0551   *
001000******************************************************************
001100 01  WS-REG-VTAENT.
001200*    NUMERO DE FACTURA. SI COMIENZA CON 'C' ES NOTA DE CREDITO
001300     03  VTE-FACTURA         PIC X(10)    VALUE SPACES.
001400*    CODIGO DE ARTICULO (STOCK CODE)
001500     03  VTE-COD-ARTIC       PIC X(12)    VALUE SPACES.
001600*    DESCRIPCION DEL ARTICULO TAL COMO VINO DEL ORIGEN
001700     03  VTE-DESCRIPCION     PIC X(35)    VALUE SPACES.
001800*    CANTIDAD - VIENE CON SIGNO LIDER SEPARADO EN EL ARCHIVO
001900     03  VTE-CANTIDAD        PIC S9(07)
002000                             SIGN LEADING SEPARATE
002100                             VALUE ZEROS.
002200*    FECHA-HORA DE LA FACTURA. FORMATO AAAA-MM-DD HH.MM.SS
002300     03  VTE-FECHA-HORA      PIC X(19)    VALUE SPACES.
002400*    PRECIO UNITARIO TAL COMO VINO DEL ORIGEN (SIN EDITAR)
002500     03  VTE-PRECIO-UNIT     PIC X(10)    VALUE SPACES.
002600*    IDENTIFICADOR DE CLIENTE. PUEDE VENIR EN BLANCO (INVITADO)
002700     03  VTE-COD-CLIENTE     PIC X(10)    VALUE SPACES.
002800*    PAIS DE DESPACHO DE LA FACTURA
002900     03  VTE-PAIS            PIC X(16)    VALUE SPACES.
003000*    LARGO TOTAL DEL RENGLON = 120 BYTES, SIN HOLGURA
