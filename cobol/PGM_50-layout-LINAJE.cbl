000100*    LINAJE
000200******************************************************************
000300*    LAYOUT LINAJE DE CORRIDA (CONTROL DE CARGA AL DW)          *
000400*    ARCHIVO QSAM SECUENCIAL - LARGO 130 BYTES                   *
000500*    UN RENGLON POR CORRIDA DEL PROCESO PGMVTAET                *
000600******************************************************************
000700*    MANTENIMIENTO                                               *
000800*    1997-02-04  RAH  ALTA INICIAL DEL LAYOUT                    *
000900******************************************************************
001000 01  WS-REG-LINAJE.
001100*    IDENTIFICADOR DEL LOTE DE CORRIDA
001200     03  LIN-LOTE-ID         PIC X(20)   VALUE SPACES.
001300*    NOMBRE DEL ARCHIVO FUENTE PROCESADO
001400     03  LIN-ARCHIVO-FUENTE  PIC X(40)   VALUE SPACES.
001500*    TABLA DESTINO EN EL DATAWAREHOUSE
001600     03  LIN-TABLA-DESTINO   PIC X(20)   VALUE 'fact_sales'.
001700*    CANTIDAD DE RENGLONES LEIDOS DEL ARCHIVO DE ENTRADA
001800     03  LIN-CANT-PROCESADOS PIC 9(09)   COMP-3 VALUE ZEROS.
001900*    CANTIDAD DE HECHOS EFECTIVAMENTE CARGADOS
002000     03  LIN-CANT-INSERTADOS PIC 9(09)   COMP-3 VALUE ZEROS.
002100*    CANTIDAD DE RENGLONES RECHAZADOS
002200     03  LIN-CANT-RECHAZADOS PIC 9(09)   COMP-3 VALUE ZEROS.
002300*    ESTADO FINAL DE LA CORRIDA: SUCCESS, FAILED, PARTIAL
002400     03  LIN-ESTADO          PIC X(10)   VALUE SPACES.
002500*    HOLGURA PARA FUTURAS AMPLIACIONES DEL LAYOUT
002600     03  FILLER              PIC X(25)   VALUE SPACES.
