000100*    DIMPRO
000200******************************************************************
000300*    LAYOUT DIMENSION PRODUCTO (TIPO 1 - SOBREESCRIBE)          *
000400*    ARCHIVO QSAM SECUENCIAL - LARGO 110 BYTES                   *
000500******************************************************************
000600*    MANTENIMIENTO                                               *
000700*    1998-05-08  RAH  ALTA INICIAL DEL LAYOUT                    *
000800*    2005-02-14  CBF  SE AGREGA SUBCATEGORIA REQ-0447            *
000900******************************************************************
001000 01  WS-REG-DIMPRO.
001100*    CLAVE SUSTITUTA, ASIGNADA AL CREAR LA FILA
001200     03  DPR-CLAVE-PRODUCTO  PIC S9(09)  COMP-3 VALUE ZEROS.
001300*    CODIGO DE ARTICULO (NEGOCIO)
001400     03  DPR-COD-ARTIC       PIC X(12)   VALUE SPACES.
001500*    DESCRIPCION VIGENTE, LA MAS LARGA VISTA HASTA LA FECHA
001600     03  DPR-DESCRIPCION     PIC X(35)   VALUE SPACES.
001700*    CATEGORIA ASIGNADA AL CREAR LA FILA (NO SE REPROCESA)
001800     03  DPR-CATEGORIA       PIC X(20)   VALUE SPACES.
001900*    SUBCATEGORIA ASIGNADA AL CREAR LA FILA
002000     03  DPR-SUBCATEGORIA    PIC X(20)   VALUE SPACES.
002100*    INDICADOR SI EL ARTICULO ES UN REGALO (Y/N)
002200     03  DPR-ES-REGALO       PIC X(01)   VALUE 'N'.
002300*    HOLGURA PARA FUTURAS AMPLIACIONES DEL LAYOUT
002400     03  FILLER              PIC X(17)   VALUE SPACES.
