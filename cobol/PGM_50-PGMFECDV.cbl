000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFECDV.
000300 AUTHOR.        R. A. HIDALGO.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - AREA DATAWAREHOUSE.
000500 DATE-WRITTEN.  02/04/1997.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    PGMFECDV                                                    *
001000*    RUTINA DE DERIVACION DE ATRIBUTOS DE CALENDARIO             *
001100*    RECIBE UNA CLAVE DE FECHA (AAAAMMDD) POR LINKAGE Y DEVUELVE *
001200*    AÑO, CUATRIMESTRE (CUADRANTE), MES, DIA, DIA DE SEMANA,     *
001300*    NOMBRES DE MES Y DIA Y EL INDICADOR DE FIN DE SEMANA.       *
001400*    ES LLAMADA POR PGMVTAET AL RESOLVER LA DIMENSION FECHA.     *
001500******************************************************************
001600*    HISTORIA DE MODIFICACIONES                                  *
001700*    --------------------------------------------------------    *
001800*    02/04/1997  RAH  ALTA INICIAL DEL PROGRAMA                  *
001900*    19/08/1997  RAH  SE CORRIGE CALCULO DE DIA DE SEMANA        *
002000*    11/03/1998  CBF  SE AGREGAN NOMBRES DE MES Y DIA  REQ-0102  *
002100*    30/11/1998  RAH  REVISION PREVIA AL CAMBIO DE SIGLO (Y2K)   *
002200*                     SE CONFIRMA QUE EL SIGLO VIENE POR LINKAGE *
002300*                     Y NO SE INFIERE DEL AÑO DE 2 DIGITOS       *
002400*    14/01/1999  RAH  CIERRE DE REVISION Y2K - SIN HALLAZGOS     *
002500*    06/10/1999  RAH  SE AGREGA BISIESTO PARA REGLA DEL AÑO 2000 *
002600*    22/07/2003  MGV  SE AGREGA INDICADOR DE FIN DE SEMANA       *
002700*    14/02/2005  CBF  SE AGREGA NOMBRE DE CUATRIMESTRE REQ-0447  *
002750*    18/04/2012  MGV  NOMBRES DE MES Y DIA PASAN DE ESPAÑOL A     *
002760*                     INGLES POR PEDIDO DEL AREA DE REPORTING     *
002770*                     DEL DATAWAREHOUSE            REQ-0820       *
002800******************************************************************
002900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300*=======================*
004400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
004500
004600*---- CLAVE DE FECHA DESCOMPUESTA EN SUS PARTES -----------------
004700 01  WS-CLAVE-FECHA.
004800     03  WS-CF-ANIO         PIC 9(04)   VALUE ZEROS.
004900     03  WS-CF-MES          PIC 9(02)   VALUE ZEROS.
005000     03  WS-CF-DIA          PIC 9(02)   VALUE ZEROS.
005100
005200*---- REDEFINE DE LA CLAVE DE FECHA COMO NUMERO DE 8 DIGITOS ----
005300 01  WS-CLAVE-FECHA-NUM REDEFINES WS-CLAVE-FECHA
005400                        PIC 9(08).
005500
005600*---- TABLA DE DIAS POR MES (SE AJUSTA FEBRERO SI ES BISIESTO) --
005700 01  WS-TABLA-DIAS-MES.
005800     03  WS-DIAS-MES-1      PIC 9(02)  COMP  VALUE 31.
005900     03  WS-DIAS-MES-2      PIC 9(02)  COMP  VALUE 28.
006000     03  WS-DIAS-MES-3      PIC 9(02)  COMP  VALUE 31.
006100     03  WS-DIAS-MES-4      PIC 9(02)  COMP  VALUE 30.
006200     03  WS-DIAS-MES-5      PIC 9(02)  COMP  VALUE 31.
006300     03  WS-DIAS-MES-6      PIC 9(02)  COMP  VALUE 30.
006400     03  WS-DIAS-MES-7      PIC 9(02)  COMP  VALUE 31.
006500     03  WS-DIAS-MES-8      PIC 9(02)  COMP  VALUE 31.
006600     03  WS-DIAS-MES-9      PIC 9(02)  COMP  VALUE 30.
006700     03  WS-DIAS-MES-10     PIC 9(02)  COMP  VALUE 31.
006800     03  WS-DIAS-MES-11     PIC 9(02)  COMP  VALUE 30.
006900     03  WS-DIAS-MES-12     PIC 9(02)  COMP  VALUE 31.
007000
007100*---- REDEFINE DE LA TABLA DE DIAS POR MES COMO ARREGLO ---------
007200 01  WS-TABLA-DIAS-MES-R REDEFINES WS-TABLA-DIAS-MES.
007300     03  WS-DIAS-MES-OCU    PIC 9(02) COMP  OCCURS 12 TIMES.
007400
007500*---- TABLA DE NOMBRES DE MES (12 OCURRENCIAS DE 9 BYTES)   ------
007510*---- EL DATAWAREHOUSE EXIGE EL NOMBRE EN INGLES (DD-MONTH-NAME) --
007520*---- 2012-04-18  MGV  SE PASA LA TABLA DE ESPAÑOL A INGLES POR   *
007530*                      PEDIDO DEL AREA DE REPORTING  REQ-0820     *
007600 01  WS-TABLA-NOM-MES.
007700     03  FILLER  PIC X(09)  VALUE 'January  '.
007800     03  FILLER  PIC X(09)  VALUE 'February '.
007900     03  FILLER  PIC X(09)  VALUE 'March    '.
008000     03  FILLER  PIC X(09)  VALUE 'April    '.
008100     03  FILLER  PIC X(09)  VALUE 'May      '.
008200     03  FILLER  PIC X(09)  VALUE 'June     '.
008300     03  FILLER  PIC X(09)  VALUE 'July     '.
008400     03  FILLER  PIC X(09)  VALUE 'August   '.
008500     03  FILLER  PIC X(09)  VALUE 'September'.
008600     03  FILLER  PIC X(09)  VALUE 'October  '.
008700     03  FILLER  PIC X(09)  VALUE 'November '.
008800     03  FILLER  PIC X(09)  VALUE 'December '.
008900
009000*---- REDEFINE DE LA TABLA DE NOMBRES DE MES COMO ARREGLO -------
009100 01  WS-TABLA-NOM-MES-R REDEFINES WS-TABLA-NOM-MES.
009200     03  WS-NOM-MES-OCU     PIC X(09) OCCURS 12 TIMES.
009300
009400*---- TABLA DE NOMBRES DE DIA (1=MONDAY ... 7=SUNDAY) ------------
009410*---- EL DATAWAREHOUSE EXIGE EL NOMBRE EN INGLES (DD-DAY-NAME) ---
009420*---- 2012-04-18  MGV  SE PASA LA TABLA DE ESPAÑOL A INGLES POR   *
009430*                      PEDIDO DEL AREA DE REPORTING  REQ-0820     *
009500 01  WS-TABLA-NOM-DIA.
009600     03  FILLER  PIC X(09)  VALUE 'Monday   '.
009700     03  FILLER  PIC X(09)  VALUE 'Tuesday  '.
009800     03  FILLER  PIC X(09)  VALUE 'Wednesday'.
009900     03  FILLER  PIC X(09)  VALUE 'Thursday '.
010000     03  FILLER  PIC X(09)  VALUE 'Friday   '.
010100     03  FILLER  PIC X(09)  VALUE 'Saturday '.
010200     03  FILLER  PIC X(09)  VALUE 'Sunday   '.
010300
010400*---- REDEFINE DE LA TABLA DE NOMBRES DE DIA COMO ARREGLO -------
010500 01  WS-TABLA-NOM-DIA-R REDEFINES WS-TABLA-NOM-DIA.
010600     03  WS-NOM-DIA-OCU     PIC X(09) OCCURS 7 TIMES.
010700
010800*---- CONTADORES Y SUBINDICES DE TRABAJO (COMP) -----------------
010900 77  WS-IX-MES              PIC 9(02) COMP  VALUE ZEROS.
011000 77  WS-IX-DIA-SEM          PIC 9(01) COMP  VALUE ZEROS.
011100 77  WS-DIAS-TRANSC         PIC 9(08) COMP  VALUE ZEROS.
011200 77  WS-DIAS-TRANSC-AJUST   PIC 9(08) COMP  VALUE ZEROS.
011300 77  WS-DIAS-DESDE-BASE     PIC 9(08) COMP  VALUE ZEROS.
011400 77  WS-TEMP-COCIENTE       PIC 9(06) COMP  VALUE ZEROS.
011500 77  WS-ANIO-IX             PIC 9(04) COMP  VALUE ZEROS.
011600 77  WS-ANIO-BASE           PIC 9(04) COMP  VALUE 1997.
011700
011800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011900
012000*-------------------------------------------------------------
012100 LINKAGE SECTION.
012200*================*
012300 01  LK-COMUNICACION.
012400     03  LK-CLAVE-FECHA     PIC 9(08).
012500     03  LK-ANIO            PIC 9(04).
012600     03  LK-TRIMESTRE       PIC 9(01).
012700     03  LK-MES             PIC 9(02).
012800     03  LK-DIA-MES         PIC 9(02).
012900     03  LK-DIA-SEMANA      PIC 9(01).
013000     03  LK-NOM-MES         PIC X(09).
013100     03  LK-NOM-DIA         PIC X(09).
013200     03  LK-NOM-TRIM        PIC X(02).
013300     03  LK-FIN-SEMANA      PIC X(01).
013350     03  FILLER             PIC X(05)  VALUE SPACES.
013400
013500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013600 PROCEDURE DIVISION USING LK-COMUNICACION.
013700
013800 MAIN-PROGRAM.
013900
014000     PERFORM 1000-INICIO  THRU 1000-INICIO-F
014100
014200     IF RETURN-CODE = ZEROS THEN
014300        PERFORM 2000-PROCESO THRU 2000-PROCESO-F
014400     END-IF
014500
014600     PERFORM 9999-FINAL   THRU 9999-FINAL-F.
014700
014800 MAIN-PROGRAM-F. GOBACK.
014900
015000*---- CUERPO INICIO: VALIDA LA CLAVE RECIBIDA -------------------
015100 1000-INICIO.
015200
015300     MOVE ZEROS             TO RETURN-CODE
015400     MOVE LK-CLAVE-FECHA    TO WS-CLAVE-FECHA-NUM
015500
015600     IF WS-CF-ANIO < 1997 OR
015700        WS-CF-MES  = ZEROS OR WS-CF-MES  > 12 OR
015800        WS-CF-DIA  = ZEROS OR WS-CF-DIA  > 31 THEN
015900           MOVE 05 TO RETURN-CODE
016000     END-IF.
016100
016200 1000-INICIO-F. EXIT.
016300
016400*---- CUERPO PRINCIPAL: DERIVA LOS ATRIBUTOS DE CALENDARIO ------
016500 2000-PROCESO.
016600
016700     PERFORM 2100-AJUSTAR-BISIESTO THRU 2100-AJUSTAR-BISIESTO-F
016800
016900     MOVE WS-CF-ANIO     TO LK-ANIO
017000     MOVE WS-CF-MES      TO LK-MES
017100     MOVE WS-CF-DIA      TO LK-DIA-MES
017200     MOVE LK-CLAVE-FECHA TO LK-CLAVE-FECHA
017300
017400     MOVE WS-CF-MES      TO WS-IX-MES
017500     COMPUTE LK-TRIMESTRE = ((WS-IX-MES - 1) / 3) + 1
017600
017700     EVALUATE LK-TRIMESTRE
017800        WHEN 1  MOVE 'Q1' TO LK-NOM-TRIM
017900        WHEN 2  MOVE 'Q2' TO LK-NOM-TRIM
018000        WHEN 3  MOVE 'Q3' TO LK-NOM-TRIM
018100        WHEN 4  MOVE 'Q4' TO LK-NOM-TRIM
018200     END-EVALUATE
018300
018400     MOVE WS-NOM-MES-OCU (WS-IX-MES) TO LK-NOM-MES
018500
018600     PERFORM 2200-CALC-DIA-SEMANA THRU 2200-CALC-DIA-SEMANA-F
018700
018800     IF LK-DIA-SEMANA = 6 OR LK-DIA-SEMANA = 7 THEN
018900        MOVE 'Y' TO LK-FIN-SEMANA
019000     ELSE
019100        MOVE 'N' TO LK-FIN-SEMANA
019200     END-IF.
019300
019400 2000-PROCESO-F. EXIT.
019500
019600*---- AJUSTA FEBRERO A 29 DIAS SI EL AÑO ES BISIESTO ------------
019700* REGLA DE BISIESTO VERIFICADA PARA EL AÑO 2000 EN REVISION Y2K
019800 2100-AJUSTAR-BISIESTO.
019900
020000     IF (WS-CF-ANIO / 4) * 4 = WS-CF-ANIO AND
020100        ((WS-CF-ANIO / 100) * 100 NOT = WS-CF-ANIO
020200         OR (WS-CF-ANIO / 400) * 400 = WS-CF-ANIO) THEN
020300        MOVE 29 TO WS-DIAS-MES-OCU (2)
020400     ELSE
020500        MOVE 28 TO WS-DIAS-MES-OCU (2)
020600     END-IF.
020700
020800 2100-AJUSTAR-BISIESTO-F. EXIT.
020900
021000*---- CALCULA EL DIA DE SEMANA CONTANDO DIAS DESDE UNA FECHA ----
021100*---- BASE CONOCIDA: 01/01/1997 FUE MIERCOLES (DIA 3)   ---------
021200 2200-CALC-DIA-SEMANA.
021300
021400     MOVE ZEROS TO WS-DIAS-TRANSC
021500     MOVE WS-ANIO-BASE TO WS-ANIO-IX
021600
021700     PERFORM 2210-SUMAR-ANIOS-I THRU 2210-SUMAR-ANIOS-F
021800             VARYING WS-ANIO-IX FROM WS-ANIO-BASE BY 1
021900             UNTIL WS-ANIO-IX = WS-CF-ANIO
022000
022100     PERFORM 2220-SUMAR-MESES-I THRU 2220-SUMAR-MESES-F
022200             VARYING WS-IX-MES FROM 1 BY 1
022300             UNTIL WS-IX-MES = WS-CF-MES
022400
022500     ADD WS-CF-DIA TO WS-DIAS-TRANSC
022600
022700     COMPUTE WS-DIAS-TRANSC-AJUST = WS-DIAS-TRANSC + 2
022800     DIVIDE WS-DIAS-TRANSC-AJUST BY 7
022900            GIVING WS-TEMP-COCIENTE
023000            REMAINDER WS-IX-DIA-SEM
023100
023200     IF WS-IX-DIA-SEM = ZEROS THEN
023300        MOVE 7 TO WS-IX-DIA-SEM
023400     END-IF
023500
023600     MOVE WS-IX-DIA-SEM TO LK-DIA-SEMANA
023700     MOVE WS-NOM-DIA-OCU (WS-IX-DIA-SEM) TO LK-NOM-DIA.
023800
023900 2200-CALC-DIA-SEMANA-F. EXIT.
024000
024100*---- SUMA 365 O 366 DIAS POR CADA AÑO COMPLETO TRANSCURRIDO ----
024200 2210-SUMAR-ANIOS-I.
024300
024400     IF (WS-ANIO-IX / 4) * 4 = WS-ANIO-IX AND
024500        ((WS-ANIO-IX / 100) * 100 NOT = WS-ANIO-IX
024600         OR (WS-ANIO-IX / 400) * 400 = WS-ANIO-IX) THEN
024700        ADD 366 TO WS-DIAS-TRANSC
024800     ELSE
024900        ADD 365 TO WS-DIAS-TRANSC
025000     END-IF.
025100
025200 2210-SUMAR-ANIOS-F. EXIT.
025300
025400*---- SUMA LOS DIAS DE CADA MES COMPLETO DEL AÑO EN CURSO -------
025500 2220-SUMAR-MESES-I.
025600
025700     ADD WS-DIAS-MES-OCU (WS-IX-MES) TO WS-DIAS-TRANSC.
025800
025900 2220-SUMAR-MESES-F. EXIT.
026000
026100*---- CUERPO FINAL: MUESTRA DIAGNOSTICO SI HUBO ERROR -----------
026200 9999-FINAL.
026300
026400     IF RETURN-CODE NOT = ZEROS THEN
026500        DISPLAY '* PGMFECDV - CLAVE DE FECHA INVALIDA = '
026600                LK-CLAVE-FECHA
026700     END-IF.
026800
026900 9999-FINAL-F. EXIT.
